000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCLIMT.
000300 AUTHOR.        R VILLAGRA Q.
000400 INSTALLATION.  BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMCLIMT                                                   *
001000*    MANTENIMIENTO DE CLIENTES (ALTA / MODIFICACION / BAJA)     *
001100*    ============================================================
001200*    LEE EL MAESTRO DE CLIENTES (CLIENT-MASTER, ASCENDENTE POR  *
001300*    CLI-ID) Y LO CARGA COMPLETO EN TABLA DE MEMORIA. APLICA    *
001400*    LAS NOVEDADES DEL ARCHIVO DE ENTRADA (CLINOV) EN EL ORDEN  *
001500*    EN QUE VIENEN Y GRABA EL MAESTRO NUEVO YA ACTUALIZADO.     *
001600*                                                                *
001700*    REGLAS:                                                    *
001800*      ALTA  - RECHAZA SI CLI-CLIENT-ID O CLI-IDENTIFICATION    *
001900*              YA EXISTEN; CLAVE OBLIGATORIA 4-255; ESTADO      *
002000*              POR DEFECTO 'A'.                                *
002100*      MODIF - RECHAZA SI NO EXISTE EL CLI-ID; LA CLAVE SOLO SE *
002200*              REEMPLAZA SI VIENE INFORMADA Y ES VALIDA.        *
002300*      BAJA  - BAJA LOGICA (CLI-STATUS = 'I'), NUNCA SE BORRA.  *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS
002600*    ---------------------------------------------------------
002700*    1989-04-11  RVQ  0000  ALTA DEL PROGRAMA - PROY. CAF-014     CL0000  
002800*    1990-01-15  RVQ  0004  SE AGREGA VALIDACION DE CLAVE 4-255   CL0004  
002900*    1991-05-20  HGT  0012  DUPLICADO SE VALIDA TAMBIEN POR       CL0012  
003000*                           CLI-IDENTIFICATION (ANTES SOLO POR
003100*                           CLI-CLIENT-ID)
003200*    1993-09-08  DDP  0027  LA BAJA PASA A SER LOGICA; ANTES      CL0027  
003300*                           SE ELIMINABA EL REGISTRO DEL MAESTRO
003400*    1996-06-20  HGT  0035  TABLA DE MEMORIA SUBE DE 200 A 500    CL0035  
003500*                           CLIENTES POR CRECIMIENTO DE CARTERA
003600*    1998-11-30  DDP  0049  REVISION Y2K - NO HAY CAMPOS DE       CL0049  
003700*                           FECHA DE 2 DIGITOS EN ESTE MAESTRO
003800*    2001-03-09  MOP  0058  SE AGREGA SWITCH UPSI-0 DE MODO       CL0058  
003900*                           PRUEBA PARA TRAZA DETALLADA
004000*    2003-02-18  MOP  0066  REORDEN DE PARRAFOS DE VALIDACION Y   CL0066  
004100*                           LIMPIEZA GENERAL DE COMENTARIOS
004200******************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS  IS WS-MODO-PRUEBA
005000            OFF STATUS IS WS-MODO-NORMAL.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    MAESTRO DE CLIENTES - ENTRADA (MAESTRO VIEJO)
005500     SELECT CLIMAEEN ASSIGN TO DDCLIEEN
005600         FILE STATUS IS FS-CLIEEN.
005700*    MAESTRO DE CLIENTES - SALIDA (MAESTRO NUEVO)
005800     SELECT CLIMAESA ASSIGN TO DDCLIESA
005900         FILE STATUS IS FS-CLIESA.
006000*    NOVEDADES DE CLIENTES (TRANSACCIONES DE ENTRADA)
006100     SELECT CLINOVED ASSIGN TO DDCLINOV
006200         FILE STATUS IS FS-CLINOV.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  CLIMAEEN
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  CLIMAEEN-REC             PIC X(698).
007200
007300 FD  CLIMAESA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  CLIMAESA-REC             PIC X(698).
007700
007800 FD  CLINOVED
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  CLINOVED-REC             PIC X(699).
008200
008300
008400 WORKING-STORAGE SECTION.
008500*=======================*
008600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008700
008800*----------- ARCHIVOS ------------------------------------------
008900 77  FS-CLIEEN               PIC XX      VALUE SPACES.
009000 77  FS-CLIESA               PIC XX      VALUE SPACES.
009100 77  FS-CLINOV               PIC XX      VALUE SPACES.
009200
009300 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
009400     88  WS-FIN-LECTURA               VALUE 'Y'.
009500     88  WS-NO-FIN-LECTURA            VALUE 'N'.
009600
009700*----------- STAGING DEL LAYOUT DE MAESTRO (COPY CLIREG) -------
009800     COPY CLIREG.
009900
010000*----------- STAGING DEL LAYOUT DE NOVEDAD (COPY CLINOV) -------
010100     COPY CLINOV.
010200
010300*    VISTA CRUDA DE LA NOVEDAD PARA TRAZA EN CASO DE ERROR
010400 01  WS-CLINOV-TRAZA REDEFINES CLINOV-REG.
010500     03  FILLER               PIC X(699).
010600
010700*----------- TABLA DE MEMORIA DEL MAESTRO DE CLIENTES ----------
010800 01  WS-TAB-CLIENTES.
010900     05  WS-CLI-CANT          PIC 9(05) COMP VALUE ZERO.
011000     05  WS-CLI-TABLA OCCURS 500 TIMES INDEXED BY IX-CLI.
011100         10  T-CLI-ID             PIC 9(09).
011200         10  T-CLI-NAME           PIC X(100).
011300         10  T-CLI-GENDER         PIC X(20).
011400         10  T-CLI-AGE            PIC 9(03).
011500         10  T-CLI-IDENTIFICATION PIC X(20).
011600         10  T-CLI-ADDRESS        PIC X(200).
011700         10  T-CLI-PHONE          PIC X(20).
011800         10  T-CLI-CLIENT-ID      PIC X(50).
011900         10  T-CLI-PASSWORD       PIC X(255).
012000         10  T-CLI-STATUS         PIC X(01).
012100     05  FILLER               PIC X(01).
012200
012300 77  WS-POS-ENCONTRADA        PIC 9(05) COMP VALUE ZERO.
012400 77  WS-POS-INSERCION         PIC 9(05) COMP VALUE ZERO.
012500 77  WS-IX-MUEVE              PIC 9(05) COMP VALUE ZERO.
012600 77  WS-LON-PASSWORD          PIC 9(03) COMP VALUE ZERO.
012700 77  WS-REG-VALIDO            PIC XX             VALUE 'SI'.
012800     88  WS-NOVEDAD-VALIDA           VALUE 'SI'.
012900     88  WS-NOVEDAD-INVALIDA         VALUE 'NO'.
013000
013100*----------- FECHA DE CORRIDA (PARA TRAZA) ----------------------
013200 01  WS-FECHA-SISTEMA.
013300     05  WS-FEC-ANIO          PIC 9(02).
013400     05  WS-FEC-MES           PIC 9(02).
013500     05  WS-FEC-DIA           PIC 9(02).
013600     05  FILLER               PIC X(01).
013700 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
013800     05  WS-FEC-COMPACTA      PIC 9(06).
013900     05  FILLER               PIC X(01).
014000
014100*----------- ACUMULADORES ---------------------------------------
014200 77  WS-TRANS-LEIDAS         PIC 9(05) COMP VALUE ZERO.
014300 77  WS-ALTAS-OK             PIC 9(05) COMP VALUE ZERO.
014400 77  WS-ALTAS-RECHAZ         PIC 9(05) COMP VALUE ZERO.
014500 77  WS-MODIF-OK             PIC 9(05) COMP VALUE ZERO.
014600 77  WS-MODIF-RECHAZ         PIC 9(05) COMP VALUE ZERO.
014700 77  WS-BAJA-OK              PIC 9(05) COMP VALUE ZERO.
014800 77  WS-BAJA-RECHAZ          PIC 9(05) COMP VALUE ZERO.
014900
015000 01  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015100
015200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300 PROCEDURE DIVISION.
015400
015500 MAIN-PROGRAM-I.
015600
015700     ACCEPT WS-FEC-COMPACTA FROM DATE
015800     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
015900     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
016000                               UNTIL WS-FIN-LECTURA
016100     PERFORM 8000-GRABAR-I    THRU 8000-GRABAR-F
016200     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
016300
016400 MAIN-PROGRAM-F.  GOBACK.
016500
016600
016700*-----------------------------------------------------------------
016800 1000-INICIO-I.
016900
017000     OPEN INPUT  CLIMAEEN
017100     IF FS-CLIEEN IS NOT EQUAL '00'
017200         DISPLAY '* ERROR EN OPEN CLIMAEEN = ' FS-CLIEEN
017300         MOVE 9999 TO RETURN-CODE
017400         SET WS-FIN-LECTURA TO TRUE
017500     ELSE
017600         PERFORM 1100-CARGAR-MAESTRO THRU 1100-CARGAR-MAESTRO-F
017700             UNTIL FS-CLIEEN = '10'
017800     END-IF
017900
018000     OPEN INPUT  CLINOVED
018100     IF FS-CLINOV IS NOT EQUAL '00'
018200         DISPLAY '* ERROR EN OPEN CLINOVED = ' FS-CLINOV
018300         MOVE 9999 TO RETURN-CODE
018400         SET WS-FIN-LECTURA TO TRUE
018500     ELSE
018600         PERFORM 2100-LEER-NOVEDAD THRU 2100-LEER-NOVEDAD-F
018700     END-IF.
018800
018900 1000-INICIO-F.  EXIT.
019000
019100
019200*-----------------------------------------------------------------
019300 1100-CARGAR-MAESTRO.
019400
019500     READ CLIMAEEN INTO CLIREG-REG
019600
019700     EVALUATE FS-CLIEEN
019800         WHEN '00'
019900             ADD 1 TO WS-CLI-CANT
020000             MOVE CLI-ID             TO T-CLI-ID(WS-CLI-CANT)
020100             MOVE CLI-NAME           TO T-CLI-NAME(WS-CLI-CANT)
020200             MOVE CLI-GENDER         TO T-CLI-GENDER(WS-CLI-CANT)
020300             MOVE CLI-AGE            TO T-CLI-AGE(WS-CLI-CANT)
020400             MOVE CLI-IDENTIFICATION
020500                              TO T-CLI-IDENTIFICATION(WS-CLI-CANT)
020600             MOVE CLI-ADDRESS        TO T-CLI-ADDRESS(WS-CLI-CANT)
020700             MOVE CLI-PHONE          TO T-CLI-PHONE(WS-CLI-CANT)
020800             MOVE CLI-CLIENT-ID  TO T-CLI-CLIENT-ID(WS-CLI-CANT)
020900             MOVE CLI-PASSWORD   TO T-CLI-PASSWORD(WS-CLI-CANT)
021000             MOVE CLI-STATUS         TO T-CLI-STATUS(WS-CLI-CANT)
021100         WHEN '10'
021200             CONTINUE
021300         WHEN OTHER
021400             DISPLAY '* ERROR EN LECTURA CLIMAEEN = ' FS-CLIEEN
021500             MOVE 9999 TO RETURN-CODE
021600             SET WS-FIN-LECTURA TO TRUE
021700             MOVE '10' TO FS-CLIEEN
021800     END-EVALUATE.
021900
022000 1100-CARGAR-MAESTRO-F.  EXIT.
022100
022200
022300*-----------------------------------------------------------------
022400 2000-PROCESO-I.
022500
022600     ADD 1 TO WS-TRANS-LEIDAS
022700
022800     EVALUATE TRUE
022900         WHEN NOV-ES-ALTA
023000             PERFORM 2200-ALTA-CLIENTE
023100                 THRU 2200-ALTA-CLIENTE-F
023200         WHEN NOV-ES-MODIF
023300             PERFORM 2300-MODIF-CLIENTE
023400                 THRU 2300-MODIF-CLIENTE-F
023500         WHEN NOV-ES-BAJA
023600             PERFORM 2400-BAJA-CLIENTE
023700                 THRU 2400-BAJA-CLIENTE-F
023800         WHEN OTHER
023900             DISPLAY '* ACCION DE NOVEDAD DESCONOCIDA: '
024000                      NOV-ACCION
024100     END-EVALUATE
024200
024300     PERFORM 2100-LEER-NOVEDAD THRU 2100-LEER-NOVEDAD-F.
024400
024500 2000-PROCESO-F.  EXIT.
024600
024700
024800*-----------------------------------------------------------------
024900 2100-LEER-NOVEDAD.
025000
025100     READ CLINOVED INTO CLINOV-REG
025200
025300     EVALUATE FS-CLINOV
025400         WHEN '00'
025500             CONTINUE
025600         WHEN '10'
025700             SET WS-FIN-LECTURA TO TRUE
025800         WHEN OTHER
025900             DISPLAY '* ERROR EN LECTURA CLINOVED = ' FS-CLINOV
026000             DISPLAY '  ULTIMA NOVEDAD LEIDA: ' WS-CLINOV-TRAZA
026100             SET WS-FIN-LECTURA TO TRUE
026200     END-EVALUATE.
026300
026400 2100-LEER-NOVEDAD-F.  EXIT.
026500
026600
026700*-----------------------------------------------------------------
026800*    ALTA DE CLIENTE - VALIDA CLAVE Y DUPLICADOS, INSERTA
026900*    MANTENIENDO LA TABLA ORDENADA ASCENDENTE POR CLI-ID.
027000*-----------------------------------------------------------------
027100 2200-ALTA-CLIENTE.
027200
027300     SET WS-NOVEDAD-VALIDA TO TRUE
027400
027500     PERFORM 2205-CALC-LARGO-PASSWORD
027600         THRU 2205-CALC-LARGO-PASSWORD-F
027700
027800     IF WS-LON-PASSWORD < 4
027900         DISPLAY '* RECHAZO ALTA CLI-ID ' NOV-CLI-ID
028000                  ' - PASSWORD INVALIDA'
028100         SET WS-NOVEDAD-INVALIDA TO TRUE
028200     END-IF
028300
028400     IF WS-NOVEDAD-VALIDA
028500         PERFORM 2210-VER-DUPLICADO THRU 2210-VER-DUPLICADO-F
028600     END-IF
028700
028800     IF WS-NOVEDAD-VALIDA
028900         PERFORM 2220-INSERTAR-ORDENADO
029000             THRU 2220-INSERTAR-ORDENADO-F
029100         ADD 1 TO WS-ALTAS-OK
029200     ELSE
029300         ADD 1 TO WS-ALTAS-RECHAZ
029400     END-IF.
029500
029600 2200-ALTA-CLIENTE-F.  EXIT.
029700
029800
029900*-----------------------------------------------------------------
030000 2210-VER-DUPLICADO.
030100
030200     PERFORM 2211-BUSCAR-CLIENTE-ID
030300         THRU 2211-BUSCAR-CLIENTE-ID-F
030400         VARYING IX-CLI FROM 1 BY 1
030500         UNTIL IX-CLI > WS-CLI-CANT
030600            OR T-CLI-CLIENT-ID(IX-CLI) = NOV-CLI-CLIENT-ID
030700            OR T-CLI-IDENTIFICATION(IX-CLI) =
030800                                        NOV-CLI-IDENTIFICATION
030900
031000     IF IX-CLI NOT > WS-CLI-CANT
031100         IF T-CLI-CLIENT-ID(IX-CLI) = NOV-CLI-CLIENT-ID
031200             DISPLAY '* RECHAZO ALTA CLI-ID ' NOV-CLI-ID
031300                      ' - CLIENTE YA EXISTE (CLIENT-ID)'
031400         ELSE
031500             DISPLAY '* RECHAZO ALTA CLI-ID ' NOV-CLI-ID
031600                      ' - CLIENTE YA EXISTE (IDENTIFICACION)'
031700         END-IF
031800         SET WS-NOVEDAD-INVALIDA TO TRUE
031900     END-IF.
032000
032100 2210-VER-DUPLICADO-F.  EXIT.
032200
032300 2211-BUSCAR-CLIENTE-ID.  CONTINUE.
032400 2211-BUSCAR-CLIENTE-ID-F.  EXIT.
032500
032600
032700*-----------------------------------------------------------------
032800*    CALCULA EL LARGO REAL DE LA PASSWORD (SIN LOS BLANCOS DE
032900*    RELLENO A LA DERECHA), BARRIENDO EL CAMPO DE DERECHA A
033000*    IZQUIERDA HASTA EL PRIMER CARACTER NO BLANCO.
033100*-----------------------------------------------------------------
033200 2205-CALC-LARGO-PASSWORD.
033300
033400     PERFORM 2206-BUSCAR-FIN-PASSWORD
033500         THRU 2206-BUSCAR-FIN-PASSWORD-F
033600         VARYING WS-LON-PASSWORD FROM 255 BY -1
033700         UNTIL WS-LON-PASSWORD = 0
033800            OR NOV-CLI-PASSWORD(WS-LON-PASSWORD:1) NOT = SPACE.
033900
034000 2205-CALC-LARGO-PASSWORD-F.  EXIT.
034100
034200 2206-BUSCAR-FIN-PASSWORD.  CONTINUE.
034300 2206-BUSCAR-FIN-PASSWORD-F.  EXIT.
034400
034500
034600*-----------------------------------------------------------------
034700 2220-INSERTAR-ORDENADO.
034800
034900     PERFORM 2221-BUSCAR-POSICION
035000         THRU 2221-BUSCAR-POSICION-F
035100         VARYING IX-CLI FROM 1 BY 1
035200         UNTIL IX-CLI > WS-CLI-CANT
035300            OR T-CLI-ID(IX-CLI) > NOV-CLI-ID
035400     MOVE IX-CLI TO WS-POS-INSERCION
035500
035600     IF WS-POS-INSERCION NOT > WS-CLI-CANT
035700         PERFORM 2222-CORRER-ABAJO
035800             THRU 2222-CORRER-ABAJO-F
035900             VARYING WS-IX-MUEVE FROM WS-CLI-CANT BY -1
036000             UNTIL WS-IX-MUEVE < WS-POS-INSERCION
036100     END-IF
036200
036300     ADD 1 TO WS-CLI-CANT
036400     MOVE NOV-CLI-ID             TO T-CLI-ID(WS-POS-INSERCION)
036500     MOVE NOV-CLI-NAME           TO T-CLI-NAME(WS-POS-INSERCION)
036600     MOVE NOV-CLI-GENDER         TO T-CLI-GENDER(WS-POS-INSERCION)
036700     MOVE NOV-CLI-AGE            TO T-CLI-AGE(WS-POS-INSERCION)
036800     MOVE NOV-CLI-IDENTIFICATION
036900                      TO T-CLI-IDENTIFICATION(WS-POS-INSERCION)
037000     MOVE NOV-CLI-ADDRESS   TO T-CLI-ADDRESS(WS-POS-INSERCION)
037100     MOVE NOV-CLI-PHONE     TO T-CLI-PHONE(WS-POS-INSERCION)
037200     MOVE NOV-CLI-CLIENT-ID TO T-CLI-CLIENT-ID(WS-POS-INSERCION)
037300     MOVE NOV-CLI-PASSWORD  TO T-CLI-PASSWORD(WS-POS-INSERCION)
037400     IF NOV-STATUS-NO-INFORMADO
037500         MOVE 'A' TO T-CLI-STATUS(WS-POS-INSERCION)
037600     ELSE
037700         MOVE NOV-CLI-STATUS TO T-CLI-STATUS(WS-POS-INSERCION)
037800     END-IF.
037900
038000 2220-INSERTAR-ORDENADO-F.  EXIT.
038100
038200 2221-BUSCAR-POSICION.  CONTINUE.
038300 2221-BUSCAR-POSICION-F.  EXIT.
038400
038500
038600*-----------------------------------------------------------------
038700*    CORRE UNA POSICION HACIA ABAJO CADA ENTRADA DESDE EL FINAL
038800*    DE LA TABLA HASTA EL PUNTO DE INSERCION, PARA ABRIR ESPACIO.
038900*-----------------------------------------------------------------
039000 2222-CORRER-ABAJO.
039100
039200     MOVE T-CLI-ID(WS-IX-MUEVE)
039300                           TO T-CLI-ID(WS-IX-MUEVE + 1)
039400     MOVE T-CLI-NAME(WS-IX-MUEVE)
039500                           TO T-CLI-NAME(WS-IX-MUEVE + 1)
039600     MOVE T-CLI-GENDER(WS-IX-MUEVE)
039700                           TO T-CLI-GENDER(WS-IX-MUEVE + 1)
039800     MOVE T-CLI-AGE(WS-IX-MUEVE)
039900                           TO T-CLI-AGE(WS-IX-MUEVE + 1)
040000     MOVE T-CLI-IDENTIFICATION(WS-IX-MUEVE)
040100                      TO T-CLI-IDENTIFICATION(WS-IX-MUEVE + 1)
040200     MOVE T-CLI-ADDRESS(WS-IX-MUEVE)
040300                           TO T-CLI-ADDRESS(WS-IX-MUEVE + 1)
040400     MOVE T-CLI-PHONE(WS-IX-MUEVE)
040500                           TO T-CLI-PHONE(WS-IX-MUEVE + 1)
040600     MOVE T-CLI-CLIENT-ID(WS-IX-MUEVE)
040700                           TO T-CLI-CLIENT-ID(WS-IX-MUEVE + 1)
040800     MOVE T-CLI-PASSWORD(WS-IX-MUEVE)
040900                           TO T-CLI-PASSWORD(WS-IX-MUEVE + 1)
041000     MOVE T-CLI-STATUS(WS-IX-MUEVE)
041100                           TO T-CLI-STATUS(WS-IX-MUEVE + 1).
041200
041300 2222-CORRER-ABAJO-F.  EXIT.
041400
041500
041600*-----------------------------------------------------------------
041700*    MODIFICACION - LOCALIZA POR CLI-ID; LA CLAVE SOLO SE
041800*    REEMPLAZA SI VINO INFORMADA Y ES VALIDA (4-255).
041900*-----------------------------------------------------------------
042000 2300-MODIF-CLIENTE.
042100
042200     PERFORM 2211-BUSCAR-CLIENTE-ID THRU 2211-BUSCAR-CLIENTE-ID-F
042300         VARYING IX-CLI FROM 1 BY 1
042400         UNTIL IX-CLI > WS-CLI-CANT
042500            OR T-CLI-ID(IX-CLI) = NOV-CLI-ID
042600
042700     IF IX-CLI > WS-CLI-CANT
042800         DISPLAY '* RECHAZO MODIF CLI-ID ' NOV-CLI-ID
042900                  ' - CLIENTE NO ENCONTRADO'
043000         ADD 1 TO WS-MODIF-RECHAZ
043100     ELSE
043200         MOVE NOV-CLI-NAME           TO T-CLI-NAME(IX-CLI)
043300         MOVE NOV-CLI-GENDER         TO T-CLI-GENDER(IX-CLI)
043400         MOVE NOV-CLI-AGE            TO T-CLI-AGE(IX-CLI)
043500         MOVE NOV-CLI-IDENTIFICATION
043600                              TO T-CLI-IDENTIFICATION(IX-CLI)
043700         MOVE NOV-CLI-ADDRESS        TO T-CLI-ADDRESS(IX-CLI)
043800         MOVE NOV-CLI-PHONE          TO T-CLI-PHONE(IX-CLI)
043900         MOVE NOV-CLI-CLIENT-ID      TO T-CLI-CLIENT-ID(IX-CLI)
044000         IF NOV-CLI-PASSWORD NOT = SPACES
044100             PERFORM 2205-CALC-LARGO-PASSWORD
044200                 THRU 2205-CALC-LARGO-PASSWORD-F
044300             IF WS-LON-PASSWORD NOT < 4
044400                 MOVE NOV-CLI-PASSWORD TO T-CLI-PASSWORD(IX-CLI)
044500             ELSE
044600                 DISPLAY '* AVISO MODIF CLI-ID ' NOV-CLI-ID
044700                          ' - PASSWORD INVALIDA, NO SE CAMBIA'
044800             END-IF
044900         END-IF
045000         IF NOV-CLI-STATUS NOT = SPACE
045100             MOVE NOV-CLI-STATUS TO T-CLI-STATUS(IX-CLI)
045200         END-IF
045300         ADD 1 TO WS-MODIF-OK
045400     END-IF.
045500
045600 2300-MODIF-CLIENTE-F.  EXIT.
045700
045800
045900*-----------------------------------------------------------------
046000*    BAJA LOGICA - LOCALIZA POR CLI-ID Y PONE EL ESTADO EN 'I'.
046100*    EL REGISTRO NUNCA SE ELIMINA DEL MAESTRO.
046200*-----------------------------------------------------------------
046300 2400-BAJA-CLIENTE.
046400
046500     PERFORM 2211-BUSCAR-CLIENTE-ID THRU 2211-BUSCAR-CLIENTE-ID-F
046600         VARYING IX-CLI FROM 1 BY 1
046700         UNTIL IX-CLI > WS-CLI-CANT
046800            OR T-CLI-ID(IX-CLI) = NOV-CLI-ID
046900
047000     IF IX-CLI > WS-CLI-CANT
047100         DISPLAY '* RECHAZO BAJA CLI-ID ' NOV-CLI-ID
047200                  ' - CLIENTE NO ENCONTRADO'
047300         ADD 1 TO WS-BAJA-RECHAZ
047400     ELSE
047500         MOVE 'I' TO T-CLI-STATUS(IX-CLI)
047600         ADD 1 TO WS-BAJA-OK
047700     END-IF.
047800
047900 2400-BAJA-CLIENTE-F.  EXIT.
048000
048100
048200*-----------------------------------------------------------------
048300*    GRABA EL MAESTRO NUEVO COMPLETO, YA ACTUALIZADO Y ORDENADO.
048400*-----------------------------------------------------------------
048500 8000-GRABAR-I.
048600
048700     OPEN OUTPUT CLIMAESA
048800     IF FS-CLIESA IS NOT EQUAL '00'
048900         DISPLAY '* ERROR EN OPEN CLIMAESA = ' FS-CLIESA
049000         MOVE 9999 TO RETURN-CODE
049100     ELSE
049200         PERFORM 8100-GRABAR-UNO THRU 8100-GRABAR-UNO-F
049300             VARYING IX-CLI FROM 1 BY 1
049400             UNTIL IX-CLI > WS-CLI-CANT
049500     END-IF.
049600
049700 8000-GRABAR-F.  EXIT.
049800
049900
050000*-----------------------------------------------------------------
050100 8100-GRABAR-UNO.
050200
050300     MOVE SPACES                       TO CLIREG-REG
050400     MOVE T-CLI-ID(IX-CLI)             TO CLI-ID
050500     MOVE T-CLI-NAME(IX-CLI)           TO CLI-NAME
050600     MOVE T-CLI-GENDER(IX-CLI)         TO CLI-GENDER
050700     MOVE T-CLI-AGE(IX-CLI)            TO CLI-AGE
050800     MOVE T-CLI-IDENTIFICATION(IX-CLI) TO CLI-IDENTIFICATION
050900     MOVE T-CLI-ADDRESS(IX-CLI)        TO CLI-ADDRESS
051000     MOVE T-CLI-PHONE(IX-CLI)          TO CLI-PHONE
051100     MOVE T-CLI-CLIENT-ID(IX-CLI)      TO CLI-CLIENT-ID
051200     MOVE T-CLI-PASSWORD(IX-CLI)       TO CLI-PASSWORD
051300     MOVE T-CLI-STATUS(IX-CLI)         TO CLI-STATUS
051400     WRITE CLIMAESA-REC FROM CLIREG-REG
051500
051600     IF FS-CLIESA IS NOT EQUAL '00'
051700         DISPLAY '* ERROR EN WRITE CLIMAESA = ' FS-CLIESA
051800         MOVE 9999 TO RETURN-CODE
051900     END-IF.
052000
052100 8100-GRABAR-UNO-F.  EXIT.
052200
052300
052400*-----------------------------------------------------------------
052500 9999-FINAL-I.
052600
052700     CLOSE CLIMAEEN CLIMAESA CLINOVED
052800
052900     DISPLAY '=============================================='
053000     DISPLAY 'PGMCLIMT - MANTENIMIENTO CLIENTES - RESUMEN CORRIDA'
053100     DISPLAY '  TRANSACCIONES LEIDAS .......... ' WS-TRANS-LEIDAS
053200     DISPLAY '  ALTAS ACEPTADAS ............... ' WS-ALTAS-OK
053300     DISPLAY '  ALTAS RECHAZADAS .............. ' WS-ALTAS-RECHAZ
053400     DISPLAY '  MODIFICACIONES ACEPTADAS ...... ' WS-MODIF-OK
053500     DISPLAY '  MODIFICACIONES RECHAZADAS ..... ' WS-MODIF-RECHAZ
053600     DISPLAY '  BAJAS ACEPTADAS ................ ' WS-BAJA-OK
053700     DISPLAY '  BAJAS RECHAZADAS ............... ' WS-BAJA-RECHAZ
053800     DISPLAY '  CLIENTES EN MAESTRO NUEVO ...... ' WS-CLI-CANT
053900     DISPLAY '=============================================='.
054000
054100 9999-FINAL-F.  EXIT.
