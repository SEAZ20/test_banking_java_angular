000100******************************************************************
000200*    CLINOV                                                     *
000300*    NOVEDAD DE CLIENTES - LAYOUT DE TRANSACCION DE ENTRADA     *
000400******************************************************************
000500*    SISTEMA: CUENTAS Y MOVIMIENTOS (SICUMO)                    *
000600*    PROGRAMA QUE LA CONSUME: PGMCLIMT                          *
000700*    LARGO REGISTRO = 699 BYTES                                 *
000800******************************************************************
000900*    NOV-ACCION:                                                *
001000*        'A' = ALTA (CREATE)                                    *
001100*        'M' = MODIFICACION (UPDATE)                            *
001200*        'B' = BAJA LOGICA (DELETE)                             *
001300******************************************************************
001400*    1994-09-02  HGT  ALTA DEL LAYOUT - MISMO PROY. QUE CLIREG   *
001500*    2003-02-18  MOP  NOV-CLI-PASSWORD BLANCO = NO MODIFICAR     *
001600******************************************************************
001700 01  CLINOV-REG.
001800     03  NOV-ACCION              PIC X(01).
001900         88  NOV-ES-ALTA                VALUE 'A'.
002000         88  NOV-ES-MODIF               VALUE 'M'.
002100         88  NOV-ES-BAJA                VALUE 'B'.
002200     03  NOV-CLI-ID              PIC 9(09).
002300     03  NOV-CLI-NAME            PIC X(100).
002400     03  NOV-CLI-GENDER          PIC X(20).
002500     03  NOV-CLI-AGE             PIC 9(03).
002600     03  NOV-CLI-IDENTIFICATION  PIC X(20).
002700     03  NOV-CLI-ADDRESS         PIC X(200).
002800     03  NOV-CLI-PHONE           PIC X(20).
002900     03  NOV-CLI-CLIENT-ID       PIC X(50).
003000     03  NOV-CLI-PASSWORD        PIC X(255).
003100     03  NOV-CLI-STATUS          PIC X(01).
003200         88  NOV-STATUS-ACTIVO          VALUE 'A'.
003300         88  NOV-STATUS-INACTIVO        VALUE 'I'.
003400         88  NOV-STATUS-NO-INFORMADO    VALUE SPACE.
003500     03  FILLER                  PIC X(19)    VALUE SPACES.
