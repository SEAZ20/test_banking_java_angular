000100******************************************************************
000200*    CLIREG                                                     *
000300*    MAESTRO DE CLIENTES - LAYOUT DE REGISTRO                   *
000400******************************************************************
000500*    SISTEMA: CUENTAS Y MOVIMIENTOS (SICUMO)                    *
000600*    ARCHIVO: CLIENT-MASTER                                     *
000700*    ORDEN  : ASCENDENTE POR CLI-ID                             *
000800*    LARGO REGISTRO = 698 BYTES                                 *
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS DE ESTE LAYOUT                        *
001100*    1989-04-11  RVQ  ALTA DEL LAYOUT ORIGINAL - PROY. CAF-014   *
001200*    1994-09-02  HGT  SE AGREGA CLI-CLIENT-ID (CODIGO COMERCIAL) *
001300*    1998-11-30  DDP  REVISION Y2K - SIN CAMPOS DE FECHA AQUI    *
001400*    2003-02-18  MOP  SE AGREGA DESGLOSE DE IDENTIFICACION       *
001500******************************************************************
001600 01  CLIREG-REG.
001700*        (1:9)   CLAVE INTERNA DEL CLIENTE, UNICA
001800     03  CLI-ID                  PIC 9(09).
001900*        (10:100) NOMBRE COMPLETO DEL CLIENTE (OBLIGATORIO)
002000     03  CLI-NAME                PIC X(100).
002100*        (110:20) GENERO (OPCIONAL)
002200     03  CLI-GENDER              PIC X(20).
002300*        (130:3) EDAD EN ANOS (OPCIONAL, >= 0)
002400     03  CLI-AGE                 PIC 9(03).
002500*        (133:20) DOCUMENTO DE IDENTIDAD, UNICO (OBLIGATORIO)
002600     03  CLI-IDENTIFICATION      PIC X(20).
002700*        REDEFINE PARA VALIDACION DE PREFIJO DE DOCUMENTO
002800     03  CLI-IDENT-DESGLOSE REDEFINES CLI-IDENTIFICATION.
002900         05  CLI-IDENT-PREFIJO   PIC X(02).
003000         05  CLI-IDENT-NUMERO    PIC X(18).
003100*        (153:200) DOMICILIO (OPCIONAL)
003200     03  CLI-ADDRESS             PIC X(200).
003300*        (353:20) TELEFONO (OPCIONAL)
003400     03  CLI-PHONE               PIC X(20).
003500*        (373:50) CODIGO COMERCIAL DE CLIENTE, UNICO (OBLIGAT.)
003600     03  CLI-CLIENT-ID           PIC X(50).
003700*        (423:255) CLAVE DE ACCESO, 4-255 CARACTERES (ALTA)
003800     03  CLI-PASSWORD            PIC X(255).
003900*        (678:1) ESTADO 'A'=ACTIVO / 'I'=INACTIVO
004000     03  CLI-STATUS              PIC X(01).
004100         88  CLI-ACTIVO                 VALUE 'A'.
004200         88  CLI-INACTIVO               VALUE 'I'.
004300*        (679:20) RESERVA PARA USO FUTURO
004400     03  FILLER                  PIC X(20)    VALUE SPACES.
