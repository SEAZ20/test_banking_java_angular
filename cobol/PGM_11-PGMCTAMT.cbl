000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCTAMT.
000300 AUTHOR.        H GUTIERREZ T.
000400 INSTALLATION.  BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  06/20/1996.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMCTAMT                                                   *
001000*    MANTENIMIENTO DE CUENTAS (ALTA / MODIFICACION / BAJA)      *
001100*    ============================================================
001200*    CARGA EN MEMORIA EL MAESTRO DE CLIENTES (SOLO PARA VERIFICAR
001300*    QUE EL PROPIETARIO EXISTE) Y EL MAESTRO DE CUENTAS COMPLETO,
001400*    APLICA LAS NOVEDADES DE CTANOV Y GRABA EL MAESTRO DE CUENTAS
001500*    NUEVO, ORDENADO ASCENDENTE POR ACC-ID.                     *
001600*                                                                *
001700*    REGLAS:                                                    *
001800*      ALTA  - RECHAZA SI ACC-NUMBER YA EXISTE O SI EL CLIENTE  *
001900*              PROPIETARIO (ACC-CLIENT-ID) NO ESTA EN EL MAESTRO*
002000*              DE CLIENTES. ESTADO POR DEFECTO 'A'.             *
002100*      MODIF - RECHAZA SI NO EXISTE EL ACC-ID; SI CAMBIA EL     *
002200*              PROPIETARIO, VUELVE A VALIDAR QUE EXISTA.        *
002300*      BAJA  - BAJA LOGICA (ACC-STATUS = 'I'), NUNCA SE BORRA.  *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS
002600*    ---------------------------------------------------------
002700*    1996-06-20  HGT  0036  ALTA DEL PROGRAMA - PROY. CAF-021     CL0036  
002800*    1996-08-05  HGT  0038  SE AGREGA VALIDACION DE PROPIETARIO   CL0038  
002900*                           CONTRA EL MAESTRO DE CLIENTES
003000*    1998-11-30  DDP  0050  REVISION Y2K - NO HAY CAMPOS DE       CL0050  
003100*                           FECHA DE 2 DIGITOS EN ESTE MAESTRO
003200*    2000-04-14  DDP  0055  LA BAJA PASA A SER LOGICA; ANTES      CL0055  
003300*                           SE ELIMINABA EL REGISTRO DEL MAESTRO
003400*    2001-03-09  MOP  0059  SE AGREGA SWITCH UPSI-0 DE MODO       CL0059  
003500*                           PRUEBA PARA TRAZA DETALLADA
003600*    2003-02-18  MOP  0067  REORDEN DE PARRAFOS Y LIMPIEZA        CL0067
003700*                           GENERAL DE COMENTARIOS
003750*    2004-07-12  JCV  0113  CORRIGE LARGO DE CTAMAEEN/CTAMAESA    CL0113
003760*                           (102, NO 104) Y DE CTANOVED (97, NO
003770*                           93); EL EMPAQUE COMP-3 SE VENIA
003780*                           CALCULANDO MAL EN EL FD
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS  IS WS-MODO-PRUEBA
004600            OFF STATUS IS WS-MODO-NORMAL.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    MAESTRO DE CLIENTES (SOLO LECTURA - VALIDACION DE DUENO)
005100     SELECT CLIMAECK ASSIGN TO DDCLIECK
005200         FILE STATUS IS FS-CLIECK.
005300*    MAESTRO DE CUENTAS - ENTRADA (MAESTRO VIEJO)
005400     SELECT CTAMAEEN ASSIGN TO DDCTAEEN
005500         FILE STATUS IS FS-CTAEEN.
005600*    MAESTRO DE CUENTAS - SALIDA (MAESTRO NUEVO)
005700     SELECT CTAMAESA ASSIGN TO DDCTAESA
005800         FILE STATUS IS FS-CTAESA.
005900*    NOVEDADES DE CUENTAS (TRANSACCIONES DE ENTRADA)
006000     SELECT CTANOVED ASSIGN TO DDCTANOV
006100         FILE STATUS IS FS-CTANOV.
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  CLIMAECK
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  CLIMAECK-REC             PIC X(698).
007100
007200 FD  CTAMAEEN
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  CTAMAEEN-REC             PIC X(102).
007600
007700 FD  CTAMAESA
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  CTAMAESA-REC             PIC X(102).
008100
008200 FD  CTANOVED
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  CTANOVED-REC             PIC X(97).
008600
008700
008800 WORKING-STORAGE SECTION.
008900*=======================*
009000 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009100
009200*----------- ARCHIVOS ------------------------------------------
009300 77  FS-CLIECK               PIC XX      VALUE SPACES.
009400 77  FS-CTAEEN               PIC XX      VALUE SPACES.
009500 77  FS-CTAESA               PIC XX      VALUE SPACES.
009600 77  FS-CTANOV               PIC XX      VALUE SPACES.
009700
009800 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
009900     88  WS-FIN-LECTURA               VALUE 'Y'.
010000     88  WS-NO-FIN-LECTURA            VALUE 'N'.
010100
010200*----------- STAGING DEL LAYOUT DE CLIENTE (SOLO CHEQUEO) ------
010300     COPY CLIREG.
010400
010500*----------- STAGING DEL LAYOUT DE MAESTRO DE CUENTAS ----------
010600     COPY CTAREG.
010700
010800*----------- STAGING DEL LAYOUT DE NOVEDAD DE CUENTAS ----------
010900     COPY CTANOV.
011000
011100*    VISTA CRUDA DE LA NOVEDAD PARA TRAZA EN CASO DE ERROR
011200 01  WS-CTANOV-TRAZA REDEFINES CTANOV-REG.
011300     03  FILLER               PIC X(97).
011400
011500*----------- TABLA DE MEMORIA DE CLIENTES (SOLO CLAVE/ESTADO) --
011600 01  WS-TAB-CLIENTES.
011700     05  WS-CLI-CANT          PIC 9(05) COMP VALUE ZERO.
011800     05  WS-CLI-TABLA OCCURS 500 TIMES INDEXED BY IX-CLI.
011900         10  T-CLI-ID             PIC 9(09).
012000     05  FILLER               PIC X(01).
012100
012200*----------- TABLA DE MEMORIA DEL MAESTRO DE CUENTAS -----------
012300 01  WS-TAB-CUENTAS.
012400     05  WS-CTA-CANT          PIC 9(05) COMP VALUE ZERO.
012500     05  WS-CTA-TABLA OCCURS 1000 TIMES INDEXED BY IX-CTA.
012600         10  T-ACC-ID              PIC 9(09).
012700         10  T-ACC-NUMBER          PIC X(20).
012800         10  T-ACC-TYPE            PIC X(50).
012900         10  T-ACC-INITIAL-BALANCE PIC S9(11)V99 COMP-3.
013000         10  T-ACC-STATUS          PIC X(01).
013100         10  T-ACC-CLIENT-ID       PIC 9(09).
013200     05  FILLER               PIC X(01).
013300
013400 77  WS-POS-INSERCION         PIC 9(05) COMP VALUE ZERO.
013500 77  WS-IX-MUEVE              PIC 9(05) COMP VALUE ZERO.
013600 77  WS-REG-VALIDO            PIC XX             VALUE 'SI'.
013700     88  WS-NOVEDAD-VALIDA           VALUE 'SI'.
013800     88  WS-NOVEDAD-INVALIDA         VALUE 'NO'.
013900
014000*----------- FECHA DE CORRIDA (PARA TRAZA) ----------------------
014100 01  WS-FECHA-SISTEMA.
014200     05  WS-FEC-ANIO          PIC 9(02).
014300     05  WS-FEC-MES           PIC 9(02).
014400     05  WS-FEC-DIA           PIC 9(02).
014500     05  FILLER               PIC X(01).
014600 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
014700     05  WS-FEC-COMPACTA      PIC 9(06).
014800     05  FILLER               PIC X(01).
014900
015000*----------- ACUMULADORES ---------------------------------------
015100 77  WS-TRANS-LEIDAS         PIC 9(05) COMP VALUE ZERO.
015200 77  WS-ALTAS-OK             PIC 9(05) COMP VALUE ZERO.
015300 77  WS-ALTAS-RECHAZ         PIC 9(05) COMP VALUE ZERO.
015400 77  WS-MODIF-OK             PIC 9(05) COMP VALUE ZERO.
015500 77  WS-MODIF-RECHAZ         PIC 9(05) COMP VALUE ZERO.
015600 77  WS-BAJA-OK              PIC 9(05) COMP VALUE ZERO.
015700 77  WS-BAJA-RECHAZ          PIC 9(05) COMP VALUE ZERO.
015800
015900 01  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016000
016100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016200 PROCEDURE DIVISION.
016300
016400 MAIN-PROGRAM-I.
016500
016600     ACCEPT WS-FEC-COMPACTA FROM DATE
016700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
016800     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
016900                               UNTIL WS-FIN-LECTURA
017000     PERFORM 8000-GRABAR-I    THRU 8000-GRABAR-F
017100     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
017200
017300 MAIN-PROGRAM-F.  GOBACK.
017400
017500
017600*-----------------------------------------------------------------
017700 1000-INICIO-I.
017800
017900     OPEN INPUT  CLIMAECK
018000     IF FS-CLIECK IS NOT EQUAL '00'
018100         DISPLAY '* ERROR EN OPEN CLIMAECK = ' FS-CLIECK
018200         MOVE 9999 TO RETURN-CODE
018300         SET WS-FIN-LECTURA TO TRUE
018400     ELSE
018500         PERFORM 1050-CARGAR-CLIENTES
018600             THRU 1050-CARGAR-CLIENTES-F
018700             UNTIL FS-CLIECK = '10'
018800         CLOSE CLIMAECK
018900     END-IF
019000
019100     OPEN INPUT  CTAMAEEN
019200     IF FS-CTAEEN IS NOT EQUAL '00'
019300         DISPLAY '* ERROR EN OPEN CTAMAEEN = ' FS-CTAEEN
019400         MOVE 9999 TO RETURN-CODE
019500         SET WS-FIN-LECTURA TO TRUE
019600     ELSE
019700         PERFORM 1100-CARGAR-CUENTAS
019800             THRU 1100-CARGAR-CUENTAS-F
019900             UNTIL FS-CTAEEN = '10'
020000     END-IF
020100
020200     OPEN INPUT  CTANOVED
020300     IF FS-CTANOV IS NOT EQUAL '00'
020400         DISPLAY '* ERROR EN OPEN CTANOVED = ' FS-CTANOV
020500         MOVE 9999 TO RETURN-CODE
020600         SET WS-FIN-LECTURA TO TRUE
020700     ELSE
020800         PERFORM 2100-LEER-NOVEDAD THRU 2100-LEER-NOVEDAD-F
020900     END-IF.
021000
021100 1000-INICIO-F.  EXIT.
021200
021300
021400*-----------------------------------------------------------------
021500 1050-CARGAR-CLIENTES.
021600
021700     READ CLIMAECK INTO CLIREG-REG
021800
021900     EVALUATE FS-CLIECK
022000         WHEN '00'
022100             ADD 1 TO WS-CLI-CANT
022200             MOVE CLI-ID TO T-CLI-ID(WS-CLI-CANT)
022300         WHEN '10'
022400             CONTINUE
022500         WHEN OTHER
022600             DISPLAY '* ERROR EN LECTURA CLIMAECK = ' FS-CLIECK
022700             MOVE 9999 TO RETURN-CODE
022800             SET WS-FIN-LECTURA TO TRUE
022900             MOVE '10' TO FS-CLIECK
023000     END-EVALUATE.
023100
023200 1050-CARGAR-CLIENTES-F.  EXIT.
023300
023400
023500*-----------------------------------------------------------------
023600 1100-CARGAR-CUENTAS.
023700
023800     READ CTAMAEEN INTO CTAREG-REG
023900
024000     EVALUATE FS-CTAEEN
024100         WHEN '00'
024200             ADD 1 TO WS-CTA-CANT
024300             MOVE ACC-ID              TO T-ACC-ID(WS-CTA-CANT)
024400             MOVE ACC-NUMBER          TO T-ACC-NUMBER(WS-CTA-CANT)
024500             MOVE ACC-TYPE            TO T-ACC-TYPE(WS-CTA-CANT)
024600             MOVE ACC-INITIAL-BALANCE
024700                         TO T-ACC-INITIAL-BALANCE(WS-CTA-CANT)
024800             MOVE ACC-STATUS          TO T-ACC-STATUS(WS-CTA-CANT)
024900             MOVE ACC-CLIENT-ID    TO T-ACC-CLIENT-ID(WS-CTA-CANT)
025000         WHEN '10'
025100             CONTINUE
025200         WHEN OTHER
025300             DISPLAY '* ERROR EN LECTURA CTAMAEEN = ' FS-CTAEEN
025400             MOVE 9999 TO RETURN-CODE
025500             SET WS-FIN-LECTURA TO TRUE
025600             MOVE '10' TO FS-CTAEEN
025700     END-EVALUATE.
025800
025900 1100-CARGAR-CUENTAS-F.  EXIT.
026000
026100
026200*-----------------------------------------------------------------
026300 2000-PROCESO-I.
026400
026500     ADD 1 TO WS-TRANS-LEIDAS
026600
026700     EVALUATE TRUE
026800         WHEN NOV-ES-ALTA
026900             PERFORM 2200-ALTA-CUENTA THRU 2200-ALTA-CUENTA-F
027000         WHEN NOV-ES-MODIF
027100             PERFORM 2300-MODIF-CUENTA THRU 2300-MODIF-CUENTA-F
027200         WHEN NOV-ES-BAJA
027300             PERFORM 2400-BAJA-CUENTA THRU 2400-BAJA-CUENTA-F
027400         WHEN OTHER
027500             DISPLAY '* ACCION DE NOVEDAD DESCONOCIDA: '
027600                      NOV-ACCION
027700     END-EVALUATE
027800
027900     PERFORM 2100-LEER-NOVEDAD THRU 2100-LEER-NOVEDAD-F.
028000
028100 2000-PROCESO-F.  EXIT.
028200
028300
028400*-----------------------------------------------------------------
028500 2100-LEER-NOVEDAD.
028600
028700     READ CTANOVED INTO CTANOV-REG
028800
028900     EVALUATE FS-CTANOV
029000         WHEN '00'
029100             CONTINUE
029200         WHEN '10'
029300             SET WS-FIN-LECTURA TO TRUE
029400         WHEN OTHER
029500             DISPLAY '* ERROR EN LECTURA CTANOVED = ' FS-CTANOV
029600             DISPLAY '  ULTIMA NOVEDAD LEIDA: ' WS-CTANOV-TRAZA
029700             SET WS-FIN-LECTURA TO TRUE
029800     END-EVALUATE.
029900
030000 2100-LEER-NOVEDAD-F.  EXIT.
030100
030200
030300*-----------------------------------------------------------------
030400*    ALTA DE CUENTA - VALIDA NUMERO DUPLICADO Y EXISTENCIA DEL
030500*    CLIENTE PROPIETARIO; INSERTA ORDENADO POR ACC-ID.
030600*-----------------------------------------------------------------
030700 2200-ALTA-CUENTA.
030800
030900     SET WS-NOVEDAD-VALIDA TO TRUE
031000
031100     PERFORM 2210-VER-NUMERO-DUPLICADO
031200         THRU 2210-VER-NUMERO-DUPLICADO-F
031300
031400     IF WS-NOVEDAD-VALIDA
031500         PERFORM 2230-VER-DUENO-EXISTE
031600             THRU 2230-VER-DUENO-EXISTE-F
031700     END-IF
031800
031900     IF WS-NOVEDAD-VALIDA
032000         PERFORM 2240-INSERTAR-ORDENADO
032100             THRU 2240-INSERTAR-ORDENADO-F
032200         ADD 1 TO WS-ALTAS-OK
032300     ELSE
032400         ADD 1 TO WS-ALTAS-RECHAZ
032500     END-IF.
032600
032700 2200-ALTA-CUENTA-F.  EXIT.
032800
032900
033000*-----------------------------------------------------------------
033100 2210-VER-NUMERO-DUPLICADO.
033200
033300     PERFORM 2211-BUSCAR-NUMERO THRU 2211-BUSCAR-NUMERO-F
033400         VARYING IX-CTA FROM 1 BY 1
033500         UNTIL IX-CTA > WS-CTA-CANT
033600            OR T-ACC-NUMBER(IX-CTA) = NOV-ACC-NUMBER
033700
033800     IF IX-CTA NOT > WS-CTA-CANT
033900         DISPLAY '* RECHAZO ALTA ACC-ID ' NOV-ACC-ID
034000                  ' - NUMERO DE CUENTA YA EXISTE'
034100         SET WS-NOVEDAD-INVALIDA TO TRUE
034200     END-IF.
034300
034400 2210-VER-NUMERO-DUPLICADO-F.  EXIT.
034500
034600 2211-BUSCAR-NUMERO.  CONTINUE.
034700 2211-BUSCAR-NUMERO-F.  EXIT.
034800
034900
035000*-----------------------------------------------------------------
035100 2230-VER-DUENO-EXISTE.
035200
035300     PERFORM 2231-BUSCAR-CLIENTE THRU 2231-BUSCAR-CLIENTE-F
035400         VARYING IX-CLI FROM 1 BY 1
035500         UNTIL IX-CLI > WS-CLI-CANT
035600            OR T-CLI-ID(IX-CLI) = NOV-ACC-CLIENT-ID
035700
035800     IF IX-CLI > WS-CLI-CANT
035900         DISPLAY '* RECHAZO ACC-ID ' NOV-ACC-ID
036000                  ' - CLIENTE PROPIETARIO NO EXISTE: '
036100                  NOV-ACC-CLIENT-ID
036200         SET WS-NOVEDAD-INVALIDA TO TRUE
036300     END-IF.
036400
036500 2230-VER-DUENO-EXISTE-F.  EXIT.
036600
036700 2231-BUSCAR-CLIENTE.  CONTINUE.
036800 2231-BUSCAR-CLIENTE-F.  EXIT.
036900
037000
037100*-----------------------------------------------------------------
037200 2240-INSERTAR-ORDENADO.
037300
037400     PERFORM 2241-BUSCAR-POSICION THRU 2241-BUSCAR-POSICION-F
037500         VARYING IX-CTA FROM 1 BY 1
037600         UNTIL IX-CTA > WS-CTA-CANT
037700            OR T-ACC-ID(IX-CTA) > NOV-ACC-ID
037800     MOVE IX-CTA TO WS-POS-INSERCION
037900
038000     IF WS-POS-INSERCION NOT > WS-CTA-CANT
038100         PERFORM 2242-CORRER-ABAJO THRU 2242-CORRER-ABAJO-F
038200             VARYING WS-IX-MUEVE FROM WS-CTA-CANT BY -1
038300             UNTIL WS-IX-MUEVE < WS-POS-INSERCION
038400     END-IF
038500
038600     ADD 1 TO WS-CTA-CANT
038700     MOVE NOV-ACC-ID           TO T-ACC-ID(WS-POS-INSERCION)
038800     MOVE NOV-ACC-NUMBER       TO T-ACC-NUMBER(WS-POS-INSERCION)
038900     MOVE NOV-ACC-TYPE         TO T-ACC-TYPE(WS-POS-INSERCION)
039000     MOVE NOV-ACC-INITIAL-BALANCE
039100                   TO T-ACC-INITIAL-BALANCE(WS-POS-INSERCION)
039200     MOVE 'A'                  TO T-ACC-STATUS(WS-POS-INSERCION)
039300     MOVE NOV-ACC-CLIENT-ID TO T-ACC-CLIENT-ID(WS-POS-INSERCION).
039400
039500 2240-INSERTAR-ORDENADO-F.  EXIT.
039600
039700 2241-BUSCAR-POSICION.  CONTINUE.
039800 2241-BUSCAR-POSICION-F.  EXIT.
039900
040000
040100*-----------------------------------------------------------------
040200 2242-CORRER-ABAJO.
040300
040400     MOVE T-ACC-ID(WS-IX-MUEVE)
040500                           TO T-ACC-ID(WS-IX-MUEVE + 1)
040600     MOVE T-ACC-NUMBER(WS-IX-MUEVE)
040700                           TO T-ACC-NUMBER(WS-IX-MUEVE + 1)
040800     MOVE T-ACC-TYPE(WS-IX-MUEVE)
040900                           TO T-ACC-TYPE(WS-IX-MUEVE + 1)
041000     MOVE T-ACC-INITIAL-BALANCE(WS-IX-MUEVE)
041100                      TO T-ACC-INITIAL-BALANCE(WS-IX-MUEVE + 1)
041200     MOVE T-ACC-STATUS(WS-IX-MUEVE)
041300                           TO T-ACC-STATUS(WS-IX-MUEVE + 1)
041400     MOVE T-ACC-CLIENT-ID(WS-IX-MUEVE)
041500                           TO T-ACC-CLIENT-ID(WS-IX-MUEVE + 1).
041600
041700 2242-CORRER-ABAJO-F.  EXIT.
041800
041900
042000*-----------------------------------------------------------------
042100*    MODIFICACION - LOCALIZA POR ACC-ID; SI CAMBIA EL PROPIETARIO
042200*    VUELVE A VALIDAR QUE EXISTA EN EL MAESTRO DE CLIENTES.
042300*-----------------------------------------------------------------
042400 2300-MODIF-CUENTA.
042500
042600     SET WS-NOVEDAD-VALIDA TO TRUE
042700
042800     PERFORM 2211-BUSCAR-NUMERO THRU 2211-BUSCAR-NUMERO-F
042900         VARYING IX-CTA FROM 1 BY 1
043000         UNTIL IX-CTA > WS-CTA-CANT
043100            OR T-ACC-ID(IX-CTA) = NOV-ACC-ID
043200
043300     IF IX-CTA > WS-CTA-CANT
043400         DISPLAY '* RECHAZO MODIF ACC-ID ' NOV-ACC-ID
043500                  ' - CUENTA NO ENCONTRADA'
043600         SET WS-NOVEDAD-INVALIDA TO TRUE
043700     ELSE
043800         IF NOV-ACC-CLIENT-ID NOT = T-ACC-CLIENT-ID(IX-CTA)
043900             PERFORM 2230-VER-DUENO-EXISTE
044000                 THRU 2230-VER-DUENO-EXISTE-F
044100         END-IF
044200     END-IF
044300
044400     IF WS-NOVEDAD-VALIDA
044500         MOVE NOV-ACC-NUMBER   TO T-ACC-NUMBER(IX-CTA)
044600         MOVE NOV-ACC-TYPE     TO T-ACC-TYPE(IX-CTA)
044700         MOVE NOV-ACC-INITIAL-BALANCE
044800                               TO T-ACC-INITIAL-BALANCE(IX-CTA)
044900         MOVE NOV-ACC-CLIENT-ID TO T-ACC-CLIENT-ID(IX-CTA)
045000         ADD 1 TO WS-MODIF-OK
045100     ELSE
045200         ADD 1 TO WS-MODIF-RECHAZ
045300     END-IF.
045400
045500 2300-MODIF-CUENTA-F.  EXIT.
045600
045700
045800*-----------------------------------------------------------------
045900*    BAJA LOGICA - LOCALIZA POR ACC-ID Y PONE EL ESTADO EN 'I'.
046000*-----------------------------------------------------------------
046100 2400-BAJA-CUENTA.
046200
046300     PERFORM 2211-BUSCAR-NUMERO THRU 2211-BUSCAR-NUMERO-F
046400         VARYING IX-CTA FROM 1 BY 1
046500         UNTIL IX-CTA > WS-CTA-CANT
046600            OR T-ACC-ID(IX-CTA) = NOV-ACC-ID
046700
046800     IF IX-CTA > WS-CTA-CANT
046900         DISPLAY '* RECHAZO BAJA ACC-ID ' NOV-ACC-ID
047000                  ' - CUENTA NO ENCONTRADA'
047100         ADD 1 TO WS-BAJA-RECHAZ
047200     ELSE
047300         MOVE 'I' TO T-ACC-STATUS(IX-CTA)
047400         ADD 1 TO WS-BAJA-OK
047500     END-IF.
047600
047700 2400-BAJA-CUENTA-F.  EXIT.
047800
047900
048000*-----------------------------------------------------------------
048100*    GRABA EL MAESTRO NUEVO COMPLETO, YA ACTUALIZADO Y ORDENADO.
048200*-----------------------------------------------------------------
048300 8000-GRABAR-I.
048400
048500     OPEN OUTPUT CTAMAESA
048600     IF FS-CTAESA IS NOT EQUAL '00'
048700         DISPLAY '* ERROR EN OPEN CTAMAESA = ' FS-CTAESA
048800         MOVE 9999 TO RETURN-CODE
048900     ELSE
049000         PERFORM 8100-GRABAR-UNO THRU 8100-GRABAR-UNO-F
049100             VARYING IX-CTA FROM 1 BY 1
049200             UNTIL IX-CTA > WS-CTA-CANT
049300     END-IF.
049400
049500 8000-GRABAR-F.  EXIT.
049600
049700
049800*-----------------------------------------------------------------
049900 8100-GRABAR-UNO.
050000
050100     MOVE SPACES                        TO CTAREG-REG
050200     MOVE T-ACC-ID(IX-CTA)              TO ACC-ID
050300     MOVE T-ACC-NUMBER(IX-CTA)          TO ACC-NUMBER
050400     MOVE T-ACC-TYPE(IX-CTA)            TO ACC-TYPE
050500     MOVE T-ACC-INITIAL-BALANCE(IX-CTA) TO ACC-INITIAL-BALANCE
050600     MOVE T-ACC-STATUS(IX-CTA)          TO ACC-STATUS
050700     MOVE T-ACC-CLIENT-ID(IX-CTA)       TO ACC-CLIENT-ID
050800     WRITE CTAMAESA-REC FROM CTAREG-REG
050900
051000     IF FS-CTAESA IS NOT EQUAL '00'
051100         DISPLAY '* ERROR EN WRITE CTAMAESA = ' FS-CTAESA
051200         MOVE 9999 TO RETURN-CODE
051300     END-IF.
051400
051500 8100-GRABAR-UNO-F.  EXIT.
051600
051700
051800*-----------------------------------------------------------------
051900 9999-FINAL-I.
052000
052100     CLOSE CTAMAEEN CTAMAESA CTANOVED
052200
052300     DISPLAY '=============================================='
052400     DISPLAY 'PGMCTAMT - MANTENIMIENTO CUENTAS - RESUMEN CORRIDA'
052500     DISPLAY '  TRANSACCIONES LEIDAS .......... ' WS-TRANS-LEIDAS
052600     DISPLAY '  ALTAS ACEPTADAS ............... ' WS-ALTAS-OK
052700     DISPLAY '  ALTAS RECHAZADAS .............. ' WS-ALTAS-RECHAZ
052800     DISPLAY '  MODIFICACIONES ACEPTADAS ...... ' WS-MODIF-OK
052900     DISPLAY '  MODIFICACIONES RECHAZADAS ..... ' WS-MODIF-RECHAZ
053000     DISPLAY '  BAJAS ACEPTADAS ................ ' WS-BAJA-OK
053100     DISPLAY '  BAJAS RECHAZADAS ............... ' WS-BAJA-RECHAZ
053200     DISPLAY '  CUENTAS EN MAESTRO NUEVO ....... ' WS-CTA-CANT
053300     DISPLAY '=============================================='.
053400
053500 9999-FINAL-F.  EXIT.
