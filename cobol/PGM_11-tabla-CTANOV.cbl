000100******************************************************************
000200*    CTANOV                                                     *
000300*    NOVEDAD DE CUENTAS - LAYOUT DE TRANSACCION DE ENTRADA      *
000400******************************************************************
000500*    SISTEMA: CUENTAS Y MOVIMIENTOS (SICUMO)                    *
000600*    PROGRAMA QUE LA CONSUME: PGMCTAMT                          *
000700*    LARGO REGISTRO = 97 BYTES                                  *
000800******************************************************************
000900*    NOV-ACCION:                                                *
001000*        'A' = ALTA (CREATE)                                    *
001100*        'M' = MODIFICACION (UPDATE)                            *
001200*        'B' = BAJA LOGICA (DELETE)                             *
001300******************************************************************
001400*    1996-06-20  HGT  ALTA DEL LAYOUT - MISMO PROY. QUE CTAREG   *
001450*    2004-07-12  JCV  CORRIGE LARGO REGISTRO (COMP-3 = 7 BYTES,  *CL0113
001460*                     NO 8; FD VENIA CON 4 BYTES DE MENOS)       *
001500******************************************************************
001600 01  CTANOV-REG.
001700     03  NOV-ACCION              PIC X(01).
001800         88  NOV-ES-ALTA                VALUE 'A'.
001900         88  NOV-ES-MODIF               VALUE 'M'.
002000         88  NOV-ES-BAJA                VALUE 'B'.
002100     03  NOV-ACC-ID              PIC 9(09).
002200     03  NOV-ACC-NUMBER          PIC X(20).
002300     03  NOV-ACC-TYPE            PIC X(50).
002400     03  NOV-ACC-INITIAL-BALANCE PIC S9(11)V99 COMP-3.
002500     03  NOV-ACC-CLIENT-ID       PIC 9(09).
002600     03  FILLER                  PIC X(01)    VALUE SPACES.
