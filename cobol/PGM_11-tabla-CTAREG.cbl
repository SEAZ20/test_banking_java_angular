000100******************************************************************
000200*    CTAREG                                                     *
000300*    MAESTRO DE CUENTAS - LAYOUT DE REGISTRO                    *
000400******************************************************************
000500*    SISTEMA: CUENTAS Y MOVIMIENTOS (SICUMO)                    *
000600*    ARCHIVO: ACCOUNT-MASTER                                    *
000700*    ORDEN  : ASCENDENTE POR ACC-ID                             *
000800*    LARGO REGISTRO = 102 BYTES                                 *
000900******************************************************************
001000*    1989-04-11  RVQ  ALTA DEL LAYOUT ORIGINAL - PROY. CAF-014   *
001100*    1996-06-20  HGT  SALDO PASA A COMP-3 (AHORRO DE ESPACIO)    *
001200*    2003-02-18  MOP  DESGLOSE DE ACC-NUMBER POR SUCURSAL        *
001250*    2004-07-12  JCV  CORRIGE LARGO REGISTRO (COMP-3 = 7 BYTES,  *CL0113
001260*                     NO 8; FD VENIA CON 2 BYTES DE MAS)         *
001300******************************************************************
001400 01  CTAREG-REG.
001500*        (1:9) CLAVE INTERNA DE LA CUENTA, UNICA
001600     03  ACC-ID                  PIC 9(09).
001700*        (10:20) NUMERO DE CUENTA, UNICO (OBLIGATORIO)
001800     03  ACC-NUMBER              PIC X(20).
001900*        REDEFINE PARA IDENTIFICAR SUCURSAL EMISORA
002000     03  ACC-NUMERO-DESGLOSE REDEFINES ACC-NUMBER.
002100         05  ACC-NUM-SUCURSAL    PIC X(04).
002200         05  ACC-NUM-SECUENCIA   PIC X(16).
002300*        (30:50) TIPO DE CUENTA, EJ. AHORROS/CORRIENTE (OBLIGAT.)
002400     03  ACC-TYPE                PIC X(50).
002500*        (80:7) SALDO DE APERTURA - EMPACADO COMP-3 (7 BYTES)
002600     03  ACC-INITIAL-BALANCE     PIC S9(11)V99 COMP-3.
002700*        (87:1) ESTADO 'A'=ACTIVA / 'I'=INACTIVA (ALTA = 'A')
002800     03  ACC-STATUS              PIC X(01).
002900         88  ACC-ACTIVA                 VALUE 'A'.
003000         88  ACC-INACTIVA               VALUE 'I'.
003100*        (88:9) CLI-ID DEL CLIENTE PROPIETARIO (DEBE EXISTIR)
003200     03  ACC-CLIENT-ID           PIC 9(09).
003300*        (97:6) RESERVA PARA USO FUTURO
003400     03  FILLER                  PIC X(06)    VALUE SPACES.
