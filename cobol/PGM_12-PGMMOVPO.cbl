000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMOVPO.
000300 AUTHOR.        R VILLAGRA Q.
000400 INSTALLATION.  BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  08/14/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMMOVPO                                                   *
001000*    POSTEO DE MOVIMIENTOS (DEPOSITOS Y RETIROS)                 *
001100*    ============================================================
001200*    CARGA EN MEMORIA EL MAESTRO DE CUENTAS Y EL DIARIO DE       *
001300*    MOVIMIENTOS EXISTENTE (PARA CONOCER EL SALDO ACTUAL DE      *
001400*    CADA CUENTA Y LO YA RETIRADO EN EL DIA). PROCESA LAS        *
001500*    TRANSACCIONES DE TRNREG EN EL ORDEN EN QUE VIENEN, LLAMA A  *
001600*    PGMSGNVL PARA NORMALIZAR SIGNO Y VALIDAR EL POSTEO, Y       *
001700*    GRABA EL DIARIO DE MOVIMIENTOS ACTUALIZADO MAS EL REPORTE   *
001800*    DE CONTROL DE LA CORRIDA.                                   *
001900*                                                                *
002000*    RECHAZOS POSIBLES (VER CONTROL-REPORT):                    *
002100*      CUENTA NO ENCONTRADA    - TRN-ACCOUNT-ID NO EXISTE        *
002200*      SALDO NO DISPONIBLE     - EL RETIRO DEJARIA SALDO NEGATIVO*
002300*      CUPO DIARIO EXCEDIDO    - RETIROS DEL DIA SUPERAN 1000.00 *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS
002600*    ---------------------------------------------------------
002700*    1990-08-14  RVQ  0001  ALTA DEL PROGRAMA - PROY. CAF-014     CL0001  
002800*    1991-05-20  HGT  0032  CUPO DIARIO SE CALCULA SOBRE EL DIA   CL0032  
002900*                           CALENDARIO DE LA TRANSACCION, NO EL
003000*                           DIA DE CORRIDA
003100*    1992-02-11  HGT  0045  EXTRAE LA NORMALIZACION DE SIGNO Y    CL0045  
003200*                           VALIDACION A LA RUTINA PGMSGNVL
003300*    1996-06-20  HGT  0072  CAMPOS DE MONTO PASAN A COMP-3        CL0072  
003400*    1998-11-30  DDP  0091  REVISION Y2K - MOV-DATE YA ERA DE     CL0091  
003500*                           14 POSICIONES (AAAAMMDDHHMMSS), SIN
003600*                           IMPACTO EN ESTE PROGRAMA
003700*    2001-03-09  MOP  0105  SE AGREGA SWITCH UPSI-0 DE MODO       CL0105  
003800*                           PRUEBA PARA TRAZA DETALLADA
003900*    2003-02-18  MOP  0112  REORDEN DE PARRAFOS Y LIMPIEZA        CL0112
004000*                           GENERAL DE COMENTARIOS
004050*    2004-07-12  JCV  0113  CORRIGE LARGO DE MOVMAEEN/MOVMAESA    CL0113
004060*                           (60, NO 50) Y DE CTAMAECK (102, NO
004070*                           104); EL EMPAQUE COMP-3 SE VENIA
004080*                           CALCULANDO MAL EN EL FD; SE ELIMINA
004090*                           WS-CTAECK-BUFF QUE NO SE USABA
004100******************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS  IS WS-MODO-PRUEBA
004900            OFF STATUS IS WS-MODO-NORMAL.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    MAESTRO DE CUENTAS (SOLO LECTURA)
005400     SELECT CTAMAECK ASSIGN TO DDCTAECK
005500         FILE STATUS IS FS-CTAECK.
005600*    DIARIO DE MOVIMIENTOS - ENTRADA (LO YA POSTEADO)
005700     SELECT MOVMAEEN ASSIGN TO DDMOVEEN
005800         FILE STATUS IS FS-MOVEEN.
005900*    DIARIO DE MOVIMIENTOS - SALIDA (LO YA POSTEADO + LO NUEVO)
006000     SELECT MOVMAESA ASSIGN TO DDMOVESA
006100         FILE STATUS IS FS-MOVESA.
006200*    TRANSACCIONES A POSTEAR (ENTRADA DEL LOTE)
006300     SELECT TRNENTRA ASSIGN TO DDTRNENT
006400         FILE STATUS IS FS-TRNENT.
006500*    REPORTE DE CONTROL DE LA CORRIDA
006600     SELECT CONTROLR ASSIGN TO DDCTLRPT
006700         FILE STATUS IS FS-CTLRPT.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  CTAMAECK
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  CTAMAECK-REC             PIC X(102).
007700
007800 FD  MOVMAEEN
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  MOVMAEEN-REC             PIC X(60).
008200
008300 FD  MOVMAESA
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  MOVMAESA-REC             PIC X(60).
008700
008800 FD  TRNENTRA
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  TRNENTRA-REC             PIC X(50).
009200
009300 FD  CONTROLR
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  CONTROLR-REC             PIC X(132).
009700
009800
009900 WORKING-STORAGE SECTION.
010000*=======================*
010100 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010200
010300*----------- ARCHIVOS ------------------------------------------
010400 77  FS-CTAECK               PIC XX      VALUE SPACES.
010500 77  FS-MOVEEN               PIC XX      VALUE SPACES.
010600 77  FS-MOVESA               PIC XX      VALUE SPACES.
010700 77  FS-TRNENT               PIC XX      VALUE SPACES.
010800 77  FS-CTLRPT               PIC XX      VALUE SPACES.
010900
011000 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
011100     88  WS-FIN-LECTURA               VALUE 'Y'.
011200     88  WS-NO-FIN-LECTURA            VALUE 'N'.
011300
011400*----------- STAGING DE LAYOUTS (COPYBOOKS) ---------------------
011500     COPY CTAREG.
011600     COPY MOVREG.
011700     COPY TRNREG.
011800
011900*----------- TABLA DE MEMORIA DEL MAESTRO DE CUENTAS -----------
012000 01  WS-TAB-CUENTAS.
012100     05  WS-CTA-CANT          PIC 9(05) COMP VALUE ZERO.
012200     05  WS-CTA-TABLA OCCURS 1000 TIMES INDEXED BY IX-CTA.
012300         10  T-ACC-ID              PIC 9(09).
012400         10  T-ACC-STATUS          PIC X(01).
012500         10  T-ACC-SALDO-ACTUAL    PIC S9(11)V99 COMP-3.
012600     05  FILLER               PIC X(01).
012700
012800*----------- TABLA DE MEMORIA DEL DIARIO DE MOVIMIENTOS --------
012900 01  WS-TAB-MOVTOS.
013000     05  WS-MOV-CANT          PIC 9(07) COMP VALUE ZERO.
013100     05  WS-MOV-TABLA OCCURS 20000 TIMES INDEXED BY IX-MOV.
013200         10  T-MOV-ID              PIC 9(09).
013300         10  T-MOV-DATE            PIC 9(14).
013400         10  T-MOV-TYPE            PIC X(10).
013500         10  T-MOV-VALUE           PIC S9(11)V99 COMP-3.
013600         10  T-MOV-BALANCE         PIC S9(11)V99 COMP-3.
013700         10  T-MOV-ACCOUNT-ID      PIC 9(09).
013800     05  FILLER               PIC X(01).
013900
014000 77  WS-MOV-MAX-ID            PIC 9(09) COMP VALUE ZERO.
014100
014200*----------- DESGLOSE DE FECHA PARA CORTE POR DIA CALENDARIO ---
014300 01  WS-CHEQUEO-FECHA.
014400     05  WS-CHF-FECHA         PIC 9(14).
014500     05  FILLER               PIC X(01).
014600 01  WS-CHEQUEO-FECHA-R REDEFINES WS-CHEQUEO-FECHA.
014700     05  WS-CHF-DIA           PIC 9(08).
014800     05  WS-CHF-HORA          PIC 9(06).
014900     05  FILLER               PIC X(01).
015000
015100 77  WS-IX-CTA-TRN            PIC 9(05) COMP VALUE ZERO.
015200 77  WS-RETIROS-DIA-SUM       PIC S9(11)V99 COMP-3 VALUE ZERO.
015300 77  WS-TIPO-NORMALIZADO      PIC X(10)          VALUE SPACES.
015400 77  WS-DIA-TRN               PIC 9(08)          VALUE ZERO.
015500 77  WS-DIA-MOV               PIC 9(08)          VALUE ZERO.
015600
015700*----------- COMUNICACION CON PGMSGNVL --------------------------
015800 01  WK-COMUNICACION.
015900     03  WK-TIPO                 PIC X(10).
016000     03  WK-IMPORTE              PIC 9(11)V99.
016100     03  WK-SALDO-ACTUAL         PIC S9(11)V99 COMP-3.
016200     03  WK-RETIROS-DIA-SUM      PIC S9(11)V99 COMP-3.
016300     03  WK-VALOR-NORMALIZADO    PIC S9(11)V99 COMP-3.
016400     03  WK-SALDO-NUEVO          PIC S9(11)V99 COMP-3.
016500     03  FILLER                  PIC X(10).
016600
016700*----------- LINEAS DEL REPORTE DE CONTROL ----------------------
016800 01  WS-LINEA-RPT.
016900     05  WS-LR-ETIQUETA       PIC X(40).
017000     05  WS-LR-VALOR          PIC ZZZ,ZZZ,ZZ9.
017100     05  FILLER               PIC X(83).
017200
017300 01  WS-LINEA-RPT-MONTO.
017400     05  WS-LM-ETIQUETA       PIC X(40).
017500     05  WS-LM-VALOR          PIC Z,ZZZ,ZZZ,ZZ9.99-.
017600     05  FILLER               PIC X(78).
017700
017800*----------- ACUMULADORES DE CONTROL -----------------------------
017900 77  WS-TRANS-LEIDAS         PIC 9(07) COMP VALUE ZERO.
018000 77  WS-TRANS-POSTEADAS      PIC 9(07) COMP VALUE ZERO.
018100 77  WS-RECH-CTA-NO-EXISTE   PIC 9(07) COMP VALUE ZERO.
018200 77  WS-RECH-SALDO-NO-DISP   PIC 9(07) COMP VALUE ZERO.
018300 77  WS-RECH-CUPO-DIARIO     PIC 9(07) COMP VALUE ZERO.
018400 77  WS-TOTAL-DEPOSITOS      PIC S9(13)V99 COMP-3 VALUE ZERO.
018500 77  WS-TOTAL-RETIROS        PIC S9(13)V99 COMP-3 VALUE ZERO.
018600
018700 01  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018800
019100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019200 PROCEDURE DIVISION.
019300
019400 MAIN-PROGRAM-I.
019500
019600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
019700     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
019800                               UNTIL WS-FIN-LECTURA
019900     PERFORM 8000-GRABAR-I    THRU 8000-GRABAR-F
020000     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
020100
020200 MAIN-PROGRAM-F.  GOBACK.
020300
020400
020500*-----------------------------------------------------------------
020600 1000-INICIO-I.
020700
020800     OPEN INPUT  CTAMAECK
020900     IF FS-CTAECK IS NOT EQUAL '00'
021000         DISPLAY '* ERROR EN OPEN CTAMAECK = ' FS-CTAECK
021100         MOVE 9999 TO RETURN-CODE
021200         SET WS-FIN-LECTURA TO TRUE
021300     ELSE
021400         PERFORM 1100-CARGAR-CUENTAS THRU 1100-CARGAR-CUENTAS-F
021500             UNTIL FS-CTAECK = '10'
021600         CLOSE CTAMAECK
021700     END-IF
021800
021900     OPEN INPUT  MOVMAEEN
022000     IF FS-MOVEEN IS NOT EQUAL '00'
022100         DISPLAY '* ERROR EN OPEN MOVMAEEN = ' FS-MOVEEN
022200         MOVE 9999 TO RETURN-CODE
022300         SET WS-FIN-LECTURA TO TRUE
022400     ELSE
022500         PERFORM 1200-CARGAR-MOVTOS THRU 1200-CARGAR-MOVTOS-F
022600             UNTIL FS-MOVEEN = '10'
022700         CLOSE MOVMAEEN
022800     END-IF
022900
023000     OPEN INPUT  TRNENTRA
023100     OPEN OUTPUT CONTROLR
023200     IF FS-TRNENT IS NOT EQUAL '00'
023300         DISPLAY '* ERROR EN OPEN TRNENTRA = ' FS-TRNENT
023400         MOVE 9999 TO RETURN-CODE
023500         SET WS-FIN-LECTURA TO TRUE
023600     ELSE
023700         PERFORM 2100-LEER-TRANSACCION
023800             THRU 2100-LEER-TRANSACCION-F
023900     END-IF.
024000
024100 1000-INICIO-F.  EXIT.
024200
024300
024400*-----------------------------------------------------------------
024500 1100-CARGAR-CUENTAS.
024600
024700     READ CTAMAECK INTO CTAREG-REG
024800
024900     EVALUATE FS-CTAECK
025000         WHEN '00'
025100             ADD 1 TO WS-CTA-CANT
025200             MOVE ACC-ID              TO T-ACC-ID(WS-CTA-CANT)
025300             MOVE ACC-STATUS          TO T-ACC-STATUS(WS-CTA-CANT)
025400             MOVE ACC-INITIAL-BALANCE
025500                              TO T-ACC-SALDO-ACTUAL(WS-CTA-CANT)
025600         WHEN '10'
025700             CONTINUE
025800         WHEN OTHER
025900             DISPLAY '* ERROR EN LECTURA CTAMAECK = ' FS-CTAECK
026000             MOVE 9999 TO RETURN-CODE
026100             SET WS-FIN-LECTURA TO TRUE
026200             MOVE '10' TO FS-CTAECK
026300     END-EVALUATE.
026400
026500 1100-CARGAR-CUENTAS-F.  EXIT.
026600
026700
026800*-----------------------------------------------------------------
026900*    CARGA EL DIARIO EXISTENTE (ASCENDENTE POR MOV-ID) Y VA
027000*    ACTUALIZANDO EL SALDO ACTUAL DE CADA CUENTA A MEDIDA QUE
027100*    ENCUENTRA SUS MOVIMIENTOS.
027200*-----------------------------------------------------------------
027300 1200-CARGAR-MOVTOS.
027400
027500     READ MOVMAEEN INTO MOVREG-REG
027600
027700     EVALUATE FS-MOVEEN
027800         WHEN '00'
027900             ADD 1 TO WS-MOV-CANT
028000             MOVE MOV-ID             TO T-MOV-ID(WS-MOV-CANT)
028100             MOVE MOV-DATE           TO T-MOV-DATE(WS-MOV-CANT)
028200             MOVE MOV-TYPE           TO T-MOV-TYPE(WS-MOV-CANT)
028300             MOVE MOV-VALUE          TO T-MOV-VALUE(WS-MOV-CANT)
028400             MOVE MOV-BALANCE        TO T-MOV-BALANCE(WS-MOV-CANT)
028500             MOVE MOV-ACCOUNT-ID  TO T-MOV-ACCOUNT-ID(WS-MOV-CANT)
028600             IF MOV-ID > WS-MOV-MAX-ID
028700                 MOVE MOV-ID TO WS-MOV-MAX-ID
028800             END-IF
028900             PERFORM 1210-BUSCAR-CTA-MOVTO
029000                 THRU 1210-BUSCAR-CTA-MOVTO-F
029100                 VARYING WS-IX-CTA-TRN FROM 1 BY 1
029200                 UNTIL WS-IX-CTA-TRN > WS-CTA-CANT
029300                    OR T-ACC-ID(WS-IX-CTA-TRN) = MOV-ACCOUNT-ID
029400             IF WS-IX-CTA-TRN NOT > WS-CTA-CANT
029500                 MOVE MOV-BALANCE
029600                      TO T-ACC-SALDO-ACTUAL(WS-IX-CTA-TRN)
029700             END-IF
029800         WHEN '10'
029900             CONTINUE
030000         WHEN OTHER
030100             DISPLAY '* ERROR EN LECTURA MOVMAEEN = ' FS-MOVEEN
030200             MOVE 9999 TO RETURN-CODE
030300             SET WS-FIN-LECTURA TO TRUE
030400             MOVE '10' TO FS-MOVEEN
030500     END-EVALUATE.
030600
030700 1200-CARGAR-MOVTOS-F.  EXIT.
030800
030900 1210-BUSCAR-CTA-MOVTO.  CONTINUE.
031000 1210-BUSCAR-CTA-MOVTO-F.  EXIT.
031100
031200
031300*-----------------------------------------------------------------
031400 2000-PROCESO-I.
031500
031600     ADD 1 TO WS-TRANS-LEIDAS
031700     PERFORM 2200-POSTEAR-TRANSACCION
031800         THRU 2200-POSTEAR-TRANSACCION-F
031900     PERFORM 2100-LEER-TRANSACCION THRU 2100-LEER-TRANSACCION-F.
032000
032100 2000-PROCESO-F.  EXIT.
032200
032300
032400*-----------------------------------------------------------------
032500 2100-LEER-TRANSACCION.
032600
032700     READ TRNENTRA INTO TRNREG-REG
032800
032900     EVALUATE FS-TRNENT
033000         WHEN '00'
033100             CONTINUE
033200         WHEN '10'
033300             SET WS-FIN-LECTURA TO TRUE
033400         WHEN OTHER
033500             DISPLAY '* ERROR EN LECTURA TRNENTRA = ' FS-TRNENT
033600             SET WS-FIN-LECTURA TO TRUE
033700     END-EVALUATE.
033800
033900 2100-LEER-TRANSACCION-F.  EXIT.
034000
034100
034200*-----------------------------------------------------------------
034300*    LOCALIZA LA CUENTA, ARMA EL AREA DE COMUNICACION Y LLAMA A
034400*    PGMSGNVL. SEGUN EL RETURN-CODE, POSTEA O RECHAZA.
034500*-----------------------------------------------------------------
034600 2200-POSTEAR-TRANSACCION.
034700
034800     PERFORM 2210-BUSCAR-CUENTA THRU 2210-BUSCAR-CUENTA-F
034900         VARYING IX-CTA FROM 1 BY 1
035000         UNTIL IX-CTA > WS-CTA-CANT
035100            OR T-ACC-ID(IX-CTA) = TRN-ACCOUNT-ID
035200
035300     IF IX-CTA > WS-CTA-CANT
035400         DISPLAY '* RECHAZO TRN CTA ' TRN-ACCOUNT-ID
035500                  ' - CUENTA NO ENCONTRADA'
035600         ADD 1 TO WS-RECH-CTA-NO-EXISTE
035700     ELSE
035800         PERFORM 2220-SUMAR-RETIROS-DIA
035900             THRU 2220-SUMAR-RETIROS-DIA-F
036000
036100         MOVE TRN-TYPE                    TO WK-TIPO
036200         MOVE TRN-AMOUNT                  TO WK-IMPORTE
036300         MOVE T-ACC-SALDO-ACTUAL(IX-CTA)  TO WK-SALDO-ACTUAL
036400         MOVE WS-RETIROS-DIA-SUM          TO WK-RETIROS-DIA-SUM
036500
036600         CALL 'PGMSGNVL' USING WK-COMUNICACION
036700
036800         EVALUATE RETURN-CODE
036900             WHEN 00
037000                 PERFORM 2230-GRABAR-MOVTO-TABLA
037100                     THRU 2230-GRABAR-MOVTO-TABLA-F
037200                 ADD 1 TO WS-TRANS-POSTEADAS
037300             WHEN 10
037400                 DISPLAY '* RECHAZO TRN CTA ' TRN-ACCOUNT-ID
037500                          ' - SALDO NO DISPONIBLE'
037600                 ADD 1 TO WS-RECH-SALDO-NO-DISP
037700             WHEN 20
037800                 DISPLAY '* RECHAZO TRN CTA ' TRN-ACCOUNT-ID
037900                          ' - CUPO DIARIO EXCEDIDO'
038000                 ADD 1 TO WS-RECH-CUPO-DIARIO
038100         END-EVALUATE
038200     END-IF.
038300
038400 2200-POSTEAR-TRANSACCION-F.  EXIT.
038500
038600 2210-BUSCAR-CUENTA.  CONTINUE.
038700 2210-BUSCAR-CUENTA-F.  EXIT.
038800
038900
039000*-----------------------------------------------------------------
039100*    SUMA LOS RETIROS YA POSTEADOS PARA ESTA CUENTA EN EL MISMO
039200*    DIA CALENDARIO DE LA TRANSACCION (INCLUYE LOS POSTEADOS EN
039300*    ESTA MISMA CORRIDA, PUES YA ESTAN EN LA TABLA).
039400*-----------------------------------------------------------------
039500 2220-SUMAR-RETIROS-DIA.
039600
039700     MOVE TRN-DATE       TO WS-CHEQUEO-FECHA
039800     MOVE WS-CHF-DIA     TO WS-DIA-TRN
039900     MOVE ZERO           TO WS-RETIROS-DIA-SUM
040000
040100     PERFORM 2221-ACUM-RETIRO-DIA THRU 2221-ACUM-RETIRO-DIA-F
040200         VARYING IX-MOV FROM 1 BY 1
040300         UNTIL IX-MOV > WS-MOV-CANT.
040400
040500 2220-SUMAR-RETIROS-DIA-F.  EXIT.
040600
040700
040800*-----------------------------------------------------------------
040900*    ACUMULA, PARA LA CUENTA DE LA TRANSACCION, LOS RETIROS YA
041000*    POSTEADOS (VALOR NEGATIVO) EN EL MISMO DIA CALENDARIO.
041100*-----------------------------------------------------------------
041200 2221-ACUM-RETIRO-DIA.
041300
041400     IF T-MOV-ACCOUNT-ID(IX-MOV) = TRN-ACCOUNT-ID
041500        AND T-MOV-VALUE(IX-MOV) < ZERO
041600         MOVE T-MOV-DATE(IX-MOV) TO WS-CHEQUEO-FECHA
041700         MOVE WS-CHF-DIA         TO WS-DIA-MOV
041800         IF WS-DIA-MOV = WS-DIA-TRN
041900             COMPUTE WS-RETIROS-DIA-SUM =
042000                     WS-RETIROS-DIA-SUM - T-MOV-VALUE(IX-MOV)
042100         END-IF
042200     END-IF.
042300
042400 2221-ACUM-RETIRO-DIA-F.  EXIT.
042500
042600
042700*-----------------------------------------------------------------
042800*    APLICA EL POSTEO A LA TABLA DE MOVIMIENTOS Y ACTUALIZA EL
042900*    SALDO ACTUAL DE LA CUENTA.
043000*-----------------------------------------------------------------
043100 2230-GRABAR-MOVTO-TABLA.
043200
043300     ADD 1 TO WS-MOV-MAX-ID
043400     ADD 1 TO WS-MOV-CANT
043500
043600     MOVE TRN-TYPE TO WS-TIPO-NORMALIZADO
043700     INSPECT WS-TIPO-NORMALIZADO
043800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
043900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044000
044100     MOVE WS-MOV-MAX-ID      TO T-MOV-ID(WS-MOV-CANT)
044200     MOVE TRN-DATE           TO T-MOV-DATE(WS-MOV-CANT)
044300     MOVE WS-TIPO-NORMALIZADO
044400                             TO T-MOV-TYPE(WS-MOV-CANT)
044500     MOVE WK-VALOR-NORMALIZADO
044600                             TO T-MOV-VALUE(WS-MOV-CANT)
044700     MOVE WK-SALDO-NUEVO     TO T-MOV-BALANCE(WS-MOV-CANT)
044800     MOVE TRN-ACCOUNT-ID     TO T-MOV-ACCOUNT-ID(WS-MOV-CANT)
044900
045000     MOVE WK-SALDO-NUEVO     TO T-ACC-SALDO-ACTUAL(IX-CTA)
045100
045200     IF WK-VALOR-NORMALIZADO >= ZERO
045300         ADD WK-VALOR-NORMALIZADO TO WS-TOTAL-DEPOSITOS
045400     ELSE
045500         COMPUTE WS-TOTAL-RETIROS =
045600                 WS-TOTAL-RETIROS - WK-VALOR-NORMALIZADO
045700     END-IF.
045800
045900 2230-GRABAR-MOVTO-TABLA-F.  EXIT.
046000
046100
046200*-----------------------------------------------------------------
046300*    GRABA EL DIARIO DE MOVIMIENTOS COMPLETO (LO EXISTENTE MAS
046400*    LO POSTEADO EN ESTA CORRIDA) Y EL REPORTE DE CONTROL.
046500*-----------------------------------------------------------------
046600 8000-GRABAR-I.
046700
046800     OPEN OUTPUT MOVMAESA
046900     IF FS-MOVESA IS NOT EQUAL '00'
047000         DISPLAY '* ERROR EN OPEN MOVMAESA = ' FS-MOVESA
047100         MOVE 9999 TO RETURN-CODE
047200     ELSE
047300         PERFORM 8100-GRABAR-UNO THRU 8100-GRABAR-UNO-F
047400             VARYING IX-MOV FROM 1 BY 1
047500             UNTIL IX-MOV > WS-MOV-CANT
047600     END-IF
047700
047800     PERFORM 8200-IMPRIME-CONTROL THRU 8200-IMPRIME-CONTROL-F.
047900
048000 8000-GRABAR-F.  EXIT.
048100
048200
048300*-----------------------------------------------------------------
048400 8100-GRABAR-UNO.
048500
048600     MOVE SPACES                    TO MOVREG-REG
048700     MOVE T-MOV-ID(IX-MOV)          TO MOV-ID
048800     MOVE T-MOV-DATE(IX-MOV)        TO MOV-DATE
048900     MOVE T-MOV-TYPE(IX-MOV)        TO MOV-TYPE
049000     MOVE T-MOV-VALUE(IX-MOV)       TO MOV-VALUE
049100     MOVE T-MOV-BALANCE(IX-MOV)     TO MOV-BALANCE
049200     MOVE T-MOV-ACCOUNT-ID(IX-MOV)  TO MOV-ACCOUNT-ID
049300     WRITE MOVMAESA-REC FROM MOVREG-REG
049400
049500     IF FS-MOVESA IS NOT EQUAL '00'
049600         DISPLAY '* ERROR EN WRITE MOVMAESA = ' FS-MOVESA
049700         MOVE 9999 TO RETURN-CODE
049800     END-IF.
049900
050000 8100-GRABAR-UNO-F.  EXIT.
050100
050200
050300*-----------------------------------------------------------------
050400 8200-IMPRIME-CONTROL.
050500
050600     MOVE SPACES TO CONTROLR-REC
050700     MOVE 'REPORTE DE CONTROL - POSTEO DE MOVIMIENTOS'
050800                                 TO CONTROLR-REC
050900     WRITE CONTROLR-REC
051000     MOVE SPACES TO CONTROLR-REC
051100     WRITE CONTROLR-REC
051200
051300     MOVE 'TRANSACCIONES LEIDAS' TO WS-LR-ETIQUETA
051400     MOVE WS-TRANS-LEIDAS        TO WS-LR-VALOR
051500     WRITE CONTROLR-REC FROM WS-LINEA-RPT
051600
051700     MOVE 'TRANSACCIONES POSTEADAS' TO WS-LR-ETIQUETA
051800     MOVE WS-TRANS-POSTEADAS         TO WS-LR-VALOR
051900     WRITE CONTROLR-REC FROM WS-LINEA-RPT
052000
052100     MOVE 'RECHAZOS - CUENTA NO ENCONTRADA' TO WS-LR-ETIQUETA
052200     MOVE WS-RECH-CTA-NO-EXISTE              TO WS-LR-VALOR
052300     WRITE CONTROLR-REC FROM WS-LINEA-RPT
052400
052500     MOVE 'RECHAZOS - SALDO NO DISPONIBLE' TO WS-LR-ETIQUETA
052600     MOVE WS-RECH-SALDO-NO-DISP             TO WS-LR-VALOR
052700     WRITE CONTROLR-REC FROM WS-LINEA-RPT
052800
052900     MOVE 'RECHAZOS - CUPO DIARIO EXCEDIDO' TO WS-LR-ETIQUETA
053000     MOVE WS-RECH-CUPO-DIARIO                TO WS-LR-VALOR
053100     WRITE CONTROLR-REC FROM WS-LINEA-RPT
053200
053300     MOVE 'TOTAL DEPOSITADO' TO WS-LM-ETIQUETA
053400     MOVE WS-TOTAL-DEPOSITOS TO WS-LM-VALOR
053500     WRITE CONTROLR-REC FROM WS-LINEA-RPT-MONTO
053600
053700     MOVE 'TOTAL RETIRADO' TO WS-LM-ETIQUETA
053800     MOVE WS-TOTAL-RETIROS TO WS-LM-VALOR
053900     WRITE CONTROLR-REC FROM WS-LINEA-RPT-MONTO.
054000
054100 8200-IMPRIME-CONTROL-F.  EXIT.
054200
054300
054400*-----------------------------------------------------------------
054500 9999-FINAL-I.
054600
054700     CLOSE TRNENTRA MOVMAESA CONTROLR
054800
054900     DISPLAY '=============================================='
055000     DISPLAY 'PGMMOVPO - POSTEO DE MOVIMIENTOS - RESUMEN CORRIDA'
055100     DISPLAY '  TRANSACCIONES LEIDAS .......... ' WS-TRANS-LEIDAS
055200     DISPLAY '  TRANSAC. POSTEADAS ... ' WS-TRANS-POSTEADAS
055300     DISPLAY '  RECH. CUENTA INEXIST . ' WS-RECH-CTA-NO-EXISTE
055400     DISPLAY '  RECH. SALDO NO DISP . ' WS-RECH-SALDO-NO-DISP
055500     DISPLAY '  RECH. CUPO EXCEDIDO . ' WS-RECH-CUPO-DIARIO
055600     DISPLAY '=============================================='.
055700
055800 9999-FINAL-F.  EXIT.
