000100******************************************************************
000200*    MOVREG                                                     *
000300*    DIARIO DE MOVIMIENTOS - LAYOUT DE REGISTRO                 *
000400******************************************************************
000500*    SISTEMA: CUENTAS Y MOVIMIENTOS (SICUMO)                    *
000600*    ARCHIVO: MOVEMENT-FILE                                     *
000700*    ORDEN  : ASCENDENTE POR MOV-ID (= ORDEN DE POSTEO)          *
000800*    LARGO REGISTRO = 60 BYTES                                  *
000900******************************************************************
001000*    1990-08-14  RVQ  ALTA DEL LAYOUT ORIGINAL - PROY. CAF-014   *
001100*    1996-06-20  HGT  MOV-VALUE/MOV-BALANCE PASAN A COMP-3       *
001150*    2004-07-12  JCV  CORRIGE LARGO REGISTRO (COMP-3 = 7 BYTES,  *CL0113
001160*                     NO 6; FD VENIA CON 10 BYTES DE MENOS)      *
001200******************************************************************
001300 01  MOVREG-REG.
001400*        (1:9) CLAVE INTERNA, ASCENDENTE = ORDEN DE POSTEO
001500     03  MOV-ID                  PIC 9(09).
001600*        (10:14) FECHA-HORA DEL MOVIMIENTO AAAAMMDDHHMMSS
001700     03  MOV-DATE                PIC 9(14).
001800*        REDEFINE PARA CORTE POR DIA CALENDARIO (CUPO DIARIO)
001900     03  MOV-FECHA-DESGLOSE REDEFINES MOV-DATE.
002000         05  MOV-FEC-ANIO        PIC 9(04).
002100         05  MOV-FEC-MES         PIC 9(02).
002200         05  MOV-FEC-DIA         PIC 9(02).
002300         05  MOV-FEC-HORA        PIC 9(02).
002400         05  MOV-FEC-MINUTO      PIC 9(02).
002500         05  MOV-FEC-SEGUNDO     PIC 9(02).
002600*        (24:10) 'DEPOSITO' O 'RETIRO'
002700     03  MOV-TYPE                PIC X(10).
002800*        (34:7) IMPORTE CON SIGNO: (+)DEPOSITO / (-)RETIRO - CP3
002900     03  MOV-VALUE               PIC S9(11)V99 COMP-3.
003000*        (41:7) SALDO DISPONIBLE DE LA CUENTA LUEGO DEL MOVTO - CP3
003100     03  MOV-BALANCE             PIC S9(11)V99 COMP-3.
003200*        (48:9) ACC-ID DE LA CUENTA AFECTADA (DEBE EXISTIR)
003300     03  MOV-ACCOUNT-ID          PIC 9(09).
003400*        (57:4) RESERVA PARA USO FUTURO
003500     03  FILLER                  PIC X(04)    VALUE SPACES.
