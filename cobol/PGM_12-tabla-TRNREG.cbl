000100******************************************************************
000200*    TRNREG                                                     *
000300*    TRANSACCIONES DE POSTEO - LAYOUT DE ENTRADA                *
000400******************************************************************
000500*    SISTEMA: CUENTAS Y MOVIMIENTOS (SICUMO)                    *
000600*    ARCHIVO: TRANSACTION-FILE                                  *
000700*    ORDEN  : ORDEN DE ENTRADA (NO SE REORDENA)                 *
000800*    LARGO REGISTRO = 50 BYTES                                  *
000900******************************************************************
001000*    1990-08-14  RVQ  ALTA DEL LAYOUT ORIGINAL - PROY. CAF-014   *
001100******************************************************************
001200 01  TRNREG-REG.
001300*        (1:9) ACC-ID DE LA CUENTA DESTINO
001400     03  TRN-ACCOUNT-ID          PIC 9(09).
001500*        (10:14) FECHA-HORA DEL MOVIMIENTO AAAAMMDDHHMMSS
001600     03  TRN-DATE                PIC 9(14).
001700*        (24:10) 'DEPOSITO' O 'RETIRO' (SIN DISTINGUIR MAYUSC.)
001800     03  TRN-TYPE                PIC X(10).
001900*        (34:13) IMPORTE SOLICITADO, SIN SIGNO
002000     03  TRN-AMOUNT              PIC 9(11)V99.
002100*        RESERVA PARA USO FUTURO
002200     03  FILLER                  PIC X(04)    VALUE SPACES.
