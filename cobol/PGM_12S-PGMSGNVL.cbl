000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSGNVL.
000300 AUTHOR.        R VILLAGRA Q.
000400 INSTALLATION.  BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  08/14/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMSGNVL                                                   *
001000*    RUTINA DE NORMALIZACION DE SIGNO Y VALIDACION DE POSTEO    *
001100*    ============================================================
001200*    LLAMADA DINAMICAMENTE DESDE PGMMOVPO (POSTEO DE MOVTOS).   *
001300*    RECIBE TIPO Y MONTO DE LA TRANSACCION, EL SALDO ACTUAL DE  *
001400*    LA CUENTA Y LO YA RETIRADO EN EL DIA, Y DEVUELVE:          *
001500*      - EL VALOR NORMALIZADO CON SIGNO                        *
001600*      - EL SALDO NUEVO                                        *
001700*      - RETURN-CODE  00 = POSTEO ACEPTADO                     *
001800*                     10 = SALDO NO DISPONIBLE                 *
001900*                     20 = CUPO DIARIO EXCEDIDO                *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS
002200*    ---------------------------------------------------------
002300*    1990-08-14  RVQ  0000  ALTA DEL PROGRAMA - PROY. CAF-014     CL0000  
002400*    1990-11-02  RVQ  0007  CORRIGE REDONDEO EN SALDO NUEVO       CL0007  
002500*    1991-05-20  HGT  0031  TIPO 'RETIRO' SE VALIDA SIN DISTINGUIRCL0031  
002600*                           MAYUSCULA/MINUSCULA (UPPER-CASE)
002700*    1992-02-11  HGT  0044  CUPO DIARIO PASA DE 500.00 A 1000.00  CL0044  
002800*    1993-07-30  DDP  0058  SE ACEPTA TIPO DISTINTO A LOS DOS     CL0058  
002900*                           PREVISTOS SIN RECHAZAR EL POSTEO
003000*    1996-06-20  HGT  0071  CAMPOS DE MONTO PASAN A COMP-3        CL0071  
003100*    1998-11-30  DDP  0090  REVISION Y2K - SIN CAMPOS DE FECHA    CL0090  
003200*                           EN ESTE PROGRAMA, SIN IMPACTO
003300*    2001-03-09  MOP  0104  SE AGREGA TRAZA DE DIAGNOSTICO BAJO   CL0104  
003400*                           EL SWITCH UPSI-0 (MODO PRUEBA)
003500*    2003-02-18  MOP  0111  LIMPIEZA DE COMENTARIOS Y REORDEN     CL0111  
003600*                           DE PARRAFOS DE VALIDACION
003700******************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS  IS WS-MODO-PRUEBA
004500            OFF STATUS IS WS-MODO-NORMAL.
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900
005000 WORKING-STORAGE SECTION.
005100*=======================*
005200 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005300
005400*----------- CONSTANTES DEL NEGOCIO ------------------------------
005500 77  WS-CUPO-DIARIO         PIC S9(11)V99 COMP-3 VALUE 1000.00.
005600
005700*----------- AREA DE TRABAJO -------------------------------------
005800 01  WS-TIPO-NORMALIZADO    PIC X(10)          VALUE SPACES.
005900 01  WS-TIPO-ALT REDEFINES WS-TIPO-NORMALIZADO.
006000     03  WS-TIPO-3          PIC X(03).
006100     03  FILLER             PIC X(07).
006200
006300 77  WS-IMPORTE-ABS         PIC S9(11)V99 COMP-3 VALUE ZEROS.
006400 77  WS-RETIROS-TOTAL-DIA   PIC S9(11)V99 COMP-3 VALUE ZEROS.
006500 77  WS-DIAG-CONT           PIC 9(05) COMP        VALUE ZEROS.
006600
006700*----------- AREA PARA DESGLOSAR SALDO EN LA TRAZA (0104) --------
006800 01  WS-TRAZA-SALDO         PIC S9(11)V99      VALUE ZEROS.
006900 01  WS-TRAZA-SALDO-R REDEFINES WS-TRAZA-SALDO.
007000     03  WS-TRZ-PESOS       PIC 9(10).
007100     03  WS-TRZ-CENTAVOS    PIC 99.
007200     03  FILLER             PIC 9(01).
007300
007400 01  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007500
007600*----------------------------------------------------------------
007700 LINKAGE SECTION.
007800*================*
007900 01  LK-COMUNICACION.
008000     03  LK-TIPO                 PIC X(10).
008100     03  LK-IMPORTE              PIC 9(11)V99.
008200     03  LK-SALDO-ACTUAL         PIC S9(11)V99 COMP-3.
008300     03  LK-RETIROS-DIA-SUM      PIC S9(11)V99 COMP-3.
008400     03  LK-VALOR-NORMALIZADO    PIC S9(11)V99 COMP-3.
008500     03  LK-SALDO-NUEVO          PIC S9(11)V99 COMP-3.
008600     03  FILLER                  PIC X(10).
008700
008800 01  LK-COMUNICACION-ALT REDEFINES LK-COMUNICACION.
008900     03  FILLER                  PIC X(56).
009000
009100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009200 PROCEDURE DIVISION USING LK-COMUNICACION.
009300
009400 MAIN-PROGRAM-I.
009500
009600     MOVE ZEROS TO RETURN-CODE
009700     PERFORM 1000-NORMALIZAR-SIGNO THRU 1000-NORMALIZAR-SIGNO-F
009800     PERFORM 2000-VALIDAR-POSTEO   THRU 2000-VALIDAR-POSTEO-F.
009900
010000 MAIN-PROGRAM-F.  GOBACK.
010100
010200*-----------------------------------------------------------------
010300*    NORMALIZA EL SIGNO DEL IMPORTE SEGUN EL TIPO DE TRANSACCION.
010400*    RETIRO SIEMPRE NEGATIVO, DEPOSITO SIEMPRE POSITIVO; UN TIPO
010500*    DISTINTO A LOS DOS PREVISTOS NO SE RECHAZA (CAMBIO 0058) Y
010600*    SE TOMA EL IMPORTE TAL COMO VINO (POSITIVO).
010700*-----------------------------------------------------------------
010800 1000-NORMALIZAR-SIGNO.
010900
011000     MOVE LK-TIPO TO WS-TIPO-NORMALIZADO
011100     INSPECT WS-TIPO-NORMALIZADO
011200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
011300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011400     MOVE LK-IMPORTE TO WS-IMPORTE-ABS
011500
011600     IF WS-TIPO-NORMALIZADO = 'RETIRO'
011700         COMPUTE LK-VALOR-NORMALIZADO = ZERO - WS-IMPORTE-ABS
011800     ELSE
011900         MOVE WS-IMPORTE-ABS TO LK-VALOR-NORMALIZADO
012000     END-IF.
012100
012200 1000-NORMALIZAR-SIGNO-F.  EXIT.
012300
012400*-----------------------------------------------------------------
012500*    CALCULA EL SALDO NUEVO Y APLICA LAS DOS REGLAS DE RECHAZO:
012600*    SALDO NO DISPONIBLE (SALDO NUEVO NEGATIVO) Y CUPO DIARIO
012700*    (SOLO CUANDO EL VALOR NORMALIZADO ES UN RETIRO).
012800*-----------------------------------------------------------------
012900 2000-VALIDAR-POSTEO.
013000
013100     COMPUTE LK-SALDO-NUEVO =
013200             LK-SALDO-ACTUAL + LK-VALOR-NORMALIZADO
013300
013400     IF LK-SALDO-NUEVO < ZERO
013500         MOVE 10 TO RETURN-CODE
013600     ELSE
013700         IF LK-VALOR-NORMALIZADO < ZERO
013800             PERFORM 2100-VERIFICAR-CUPO
013900                 THRU 2100-VERIFICAR-CUPO-F
014000         END-IF
014100     END-IF
014200
014300     IF WS-MODO-PRUEBA
014400         ADD 1 TO WS-DIAG-CONT
014500         MOVE LK-SALDO-NUEVO TO WS-TRAZA-SALDO
014600         DISPLAY '*** PGMSGNVL DIAG ' WS-DIAG-CONT
014700                 ' VALOR=' LK-VALOR-NORMALIZADO
014800                 ' SALDO-NUEVO=' WS-TRZ-PESOS '.' WS-TRZ-CENTAVOS
014900                 ' RC=' RETURN-CODE
015000     END-IF.
015100
015200 2000-VALIDAR-POSTEO-F.  EXIT.
015300
015400*-----------------------------------------------------------------
015500 2100-VERIFICAR-CUPO.
015600
015700     IF LK-VALOR-NORMALIZADO < ZERO
015800         COMPUTE WS-IMPORTE-ABS = ZERO - LK-VALOR-NORMALIZADO
015900     ELSE
016000         MOVE LK-VALOR-NORMALIZADO TO WS-IMPORTE-ABS
016100     END-IF
016200
016300     COMPUTE WS-RETIROS-TOTAL-DIA =
016400             LK-RETIROS-DIA-SUM + WS-IMPORTE-ABS
016500
016600     IF WS-RETIROS-TOTAL-DIA > WS-CUPO-DIARIO
016700         MOVE 20 TO RETURN-CODE
016800     END-IF.
016900
017000 2100-VERIFICAR-CUPO-F.  EXIT.
