000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMESTCT.
000300 AUTHOR.        H GUTIERREZ T.
000400 INSTALLATION.  BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  09/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMESTCT                                                   *
001000*    ESTADO DE CUENTA POR CLIENTE Y PERIODO                     *
001100*    ============================================================
001200*    RECIBE EN DDPARAM EL CLIENTE Y EL RANGO DE FECHAS A CUBRIR. *
001300*    SI EL CLIENTE NO EXISTE O NO TIENE CUENTAS, RECHAZA LA      *
001400*    CORRIDA. CASO CONTRARIO, POR CADA CUENTA DEL CLIENTE (EN EL *
001500*    ORDEN DEL MAESTRO DE CUENTAS) IMPRIME LOS MOVIMIENTOS DEL   *
001600*    PERIODO (ASCENDENTE POR MOV-ID) Y LOS TOTALES DE CREDITOS,  *
001700*    DEBITOS Y SALDO DISPONIBLE DE LA CUENTA.                    *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS
002000*    ---------------------------------------------------------
002100*    1994-09-02  HGT  0001  ALTA DEL PROGRAMA - PROY. CAF-018     CL0001  
002200*    1996-06-20  HGT  0073  CAMPOS DE MONTO PASAN A COMP-3        CL0073  
002300*    1998-11-30  DDP  0092  REVISION Y2K - SE VALIDA QUE EL       CL0092  
002400*                           PERIODO USE AAAA DE 4 DIGITOS
002500*    2000-04-14  DDP  0056  SALDO DISPONIBLE TOMA EL SALDO DE     CL0056  
002600*                           APERTURA CUANDO NO HAY MOVIMIENTOS
002700*                           EN EL PERIODO (ANTES QUEDABA EN CERO)
002800*    2001-03-09  MOP  0060  SE AGREGA SWITCH UPSI-0 DE MODO       CL0060  
002900*                           PRUEBA PARA TRAZA DETALLADA
003000*    2003-02-18  MOP  0068  REORDEN DE PARRAFOS Y CONTROL DE      CL0068
003100*                           SALTO DE PAGINA POR EXCESO DE LINEAS
003150*    2004-07-12  JCV  0113  CORRIGE LARGO DE CTAMAECK (102, NO    CL0113
003160*                           104) Y DE MOVMAECK (60, NO 50); EL
003170*                           EMPAQUE COMP-3 SE VENIA CALCULANDO
003180*                           MAL EN EL FD
003190*    2004-07-19  JCV  0114  CORRIGE 2900-IMPRIME-CORTE-CUENTA:    CL0114
003191*                           CUANDO LA CUENTA NO TUVO MOVTOS, EL
003192*                           DETALLE SE IMPRIMIA CON IX-MOV DEJADO
003193*                           EN WS-MOV-CANT + 1 POR EL PERFORM
003194*                           VARYING DE 2100 (BASURA EN FECHA Y
003195*                           MOVTO); AHORA SE LLAMA AL NUEVO
003196*                           PARRAFO 2600-IMPRIME-SIN-MOVTO
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS  IS WS-MODO-PRUEBA
004000            OFF STATUS IS WS-MODO-NORMAL.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    PARAMETROS DE LA CORRIDA (CLIENTE Y PERIODO)
004500     SELECT PARAMETR ASSIGN TO DDPARAM
004600         FILE STATUS IS FS-PARAM.
004700*    MAESTROS DE CONSULTA (SOLO LECTURA)
004800     SELECT CLIMAECK ASSIGN TO DDCLIECK
004900         FILE STATUS IS FS-CLIECK.
005000     SELECT CTAMAECK ASSIGN TO DDCTAECK
005100         FILE STATUS IS FS-CTAECK.
005200     SELECT MOVMAECK ASSIGN TO DDMOVECK
005300         FILE STATUS IS FS-MOVECK.
005400*    LISTADO DE SALIDA (ESTADO DE CUENTA)
005500     SELECT LISTADO  ASSIGN TO DDLISTA
005600         FILE STATUS IS FS-LISTADO.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  PARAMETR
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  PARAMETR-REC              PIC X(40).
006600
006700 FD  CLIMAECK
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  CLIMAECK-REC              PIC X(698).
007100
007200 FD  CTAMAECK
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  CTAMAECK-REC              PIC X(102).
007600
007700 FD  MOVMAECK
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  MOVMAECK-REC              PIC X(60).
008100
008200 FD  LISTADO
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  LISTADO-REC               PIC X(132).
008600
008700
008800 WORKING-STORAGE SECTION.
008900*=======================*
009000 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009100
009200*----------- ARCHIVOS ------------------------------------------
009300 77  FS-PARAM                PIC XX      VALUE SPACES.
009400 77  FS-CLIECK               PIC XX      VALUE SPACES.
009500 77  FS-CTAECK               PIC XX      VALUE SPACES.
009600 77  FS-MOVECK               PIC XX      VALUE SPACES.
009700 77  FS-LISTADO              PIC XX      VALUE SPACES.
009800
009900 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
010000     88  WS-FIN-LECTURA               VALUE 'Y'.
010100     88  WS-NO-FIN-LECTURA            VALUE 'N'.
010200
010300 77  WS-CORRIDA-VALIDA       PIC XX      VALUE 'SI'.
010400     88  WS-CORRIDA-OK               VALUE 'SI'.
010500     88  WS-CORRIDA-RECHAZADA        VALUE 'NO'.
010600
010700*----------- PARAMETROS DE LA CORRIDA ---------------------------
010800 01  WS-PARAMETROS.
010900     05  PARM-CLI-ID          PIC 9(09).
011000     05  PARM-FEC-INI         PIC 9(14).
011100     05  PARM-FEC-FIN         PIC 9(14).
011200     05  FILLER               PIC X(03)    VALUE SPACES.
011300
011400*----------- DESGLOSE DE FECHA PARA IMPRIMIR EL PERIODO --------
011500 01  WS-FEC-FORMATO.
011600     05  WS-FEF-FECHA         PIC 9(14).
011700     05  FILLER               PIC X(01).
011800 01  WS-FEC-FORMATO-R REDEFINES WS-FEC-FORMATO.
011900     05  WS-FEF-ANIO          PIC 9(04).
012000     05  WS-FEF-MES           PIC 9(02).
012100     05  WS-FEF-DIA           PIC 9(02).
012200     05  FILLER               PIC 9(06).
012300     05  FILLER               PIC X(01).
012400 01  WS-FEC-AAAA-MM-DD        PIC X(10)          VALUE SPACES.
012500
012600*----------- STAGING DE LAYOUTS (COPYBOOKS) ---------------------
012700     COPY CLIREG.
012800     COPY CTAREG.
012900     COPY MOVREG.
013000
013100*----------- TABLA DE MEMORIA DE CLIENTES -----------------------
013200 01  WS-TAB-CLIENTES.
013300     05  WS-CLI-CANT          PIC 9(05) COMP VALUE ZERO.
013400     05  WS-CLI-TABLA OCCURS 500 TIMES INDEXED BY IX-CLI.
013500         10  T-CLI-ID             PIC 9(09).
013600         10  T-CLI-NAME           PIC X(100).
013700     05  FILLER               PIC X(01).
013800
013900*----------- TABLA DE MEMORIA DE CUENTAS -------------------------
014000 01  WS-TAB-CUENTAS.
014100     05  WS-CTA-CANT          PIC 9(05) COMP VALUE ZERO.
014200     05  WS-CTA-TABLA OCCURS 1000 TIMES INDEXED BY IX-CTA.
014300         10  T-ACC-ID              PIC 9(09).
014400         10  T-ACC-NUMBER          PIC X(20).
014500         10  T-ACC-TYPE            PIC X(50).
014600         10  T-ACC-INITIAL-BALANCE PIC S9(11)V99 COMP-3.
014700         10  T-ACC-STATUS          PIC X(01).
014800         10  T-ACC-CLIENT-ID       PIC 9(09).
014900     05  FILLER               PIC X(01).
015000
015100*----------- TABLA DE MEMORIA DEL DIARIO DE MOVIMIENTOS ---------
015200 01  WS-TAB-MOVTOS.
015300     05  WS-MOV-CANT          PIC 9(07) COMP VALUE ZERO.
015400     05  WS-MOV-TABLA OCCURS 20000 TIMES INDEXED BY IX-MOV.
015500         10  T-MOV-ID              PIC 9(09).
015600         10  T-MOV-DATE            PIC 9(14).
015700         10  T-MOV-TYPE            PIC X(10).
015800         10  T-MOV-VALUE           PIC S9(11)V99 COMP-3.
015900         10  T-MOV-BALANCE         PIC S9(11)V99 COMP-3.
016000         10  T-MOV-ACCOUNT-ID      PIC 9(09).
016100     05  FILLER               PIC X(01).
016200
016300 77  WS-IX-CLIENTE            PIC 9(05) COMP VALUE ZERO.
016400 77  WS-NOMBRE-CLIENTE        PIC X(100)         VALUE SPACES.
016500
016600*----------- ACUMULADORES POR CUENTA -----------------------------
016700 77  WS-TOT-CREDITOS          PIC S9(11)V99 COMP-3 VALUE ZERO.
016800 77  WS-TOT-DEBITOS           PIC S9(11)V99 COMP-3 VALUE ZERO.
016900 77  WS-SALDO-DISPONIBLE      PIC S9(11)V99 COMP-3 VALUE ZERO.
017000 77  WS-CTA-CON-MOVTO         PIC XX             VALUE 'NO'.
017100     88  WS-CTA-TUVO-MOVTO           VALUE 'SI'.
017200     88  WS-CTA-SIN-MOVTO             VALUE 'NO'.
017300
017400*----------- CONTROL DE PAGINA / LINEAS -----------------------
017500 77  WS-CUENTA-LINEA          PIC 9(03) COMP VALUE ZERO.
017600 77  WS-LINEA-FIJA            PIC 9(03)          VALUE 55.
017700 77  WS-CUENTA-PAGINA         PIC 9(03) COMP VALUE ZERO.
017800
017900*----------- LINEAS DE IMPRESION --------------------------------
018000 01  WS-LINEA-BLANCA           PIC X(132)   VALUE SPACES.
018100 01  WS-LINEA-GUION            PIC X(132)   VALUE ALL '-'.
018200
018300 01  IMP-TITULO.
018400     05  FILLER          PIC X(20)    VALUE 'ESTADO DE CUENTA -'.
018500     05  FILLER               PIC X(01)    VALUE SPACE.
018600     05  IMP-TIT-PAGINA        PIC ZZ9.
018700     05  FILLER               PIC X(103)   VALUE SPACES.
018800
018900 01  IMP-CLIENTE.
019000     05  FILLER               PIC X(10)    VALUE 'CLIENTE: '.
019100     05  IMP-CLI-NOMBRE        PIC X(40).
019200     05  FILLER               PIC X(05)    VALUE SPACES.
019300     05  FILLER               PIC X(08)    VALUE 'CODIGO: '.
019400     05  IMP-CLI-CODIGO        PIC 9(09).
019500     05  FILLER               PIC X(60)    VALUE SPACES.
019600
019700 01  IMP-PERIODO.
019800     05  FILLER               PIC X(10)    VALUE 'PERIODO: '.
019900     05  IMP-PER-INI           PIC X(10).
020000     05  FILLER               PIC X(03)    VALUE ' - '.
020100     05  IMP-PER-FIN           PIC X(10).
020200     05  FILLER               PIC X(99)    VALUE SPACES.
020300
020400 01  IMP-SUBT-CUENTA.
020500     05  FILLER          PIC X(15)    VALUE 'CUENTA NUMERO: '.
020600     05  IMP-SUB-NUMCTA        PIC X(20).
020700     05  FILLER               PIC X(03)    VALUE SPACES.
020800     05  FILLER               PIC X(06)    VALUE 'TIPO: '.
020900     05  IMP-SUB-TIPCTA        PIC X(50).
021000     05  FILLER               PIC X(38)    VALUE SPACES.
021100
021200 01  IMP-HEADER-COL.
021300     05  FILLER               PIC X(14)    VALUE 'FECHA'.
021400     05  FILLER               PIC X(30)    VALUE 'CLIENTE'.
021500     05  FILLER               PIC X(20)    VALUE 'NUMERO CUENTA'.
021600     05  FILLER               PIC X(10)    VALUE 'TIPO'.
021700     05  FILLER               PIC X(15)    VALUE 'SALDO INICIAL'.
021800     05  FILLER               PIC X(10)    VALUE 'ESTADO'.
021900     05  FILLER               PIC X(15)    VALUE 'MOVIMIENTO'.
022000     05  FILLER          PIC X(18)    VALUE 'SALDO DISPONIBLE'.
022100
022200 01  IMP-DETALLE.
022300     05  IMP-DET-FECHA         PIC X(14).
022400     05  IMP-DET-CLIENTE       PIC X(30).
022500     05  IMP-DET-NUMCTA        PIC X(20).
022600     05  IMP-DET-TIPO          PIC X(10).
022700     05  IMP-DET-SALDOINI      PIC -Z(8)9.99.
022800     05  FILLER               PIC X(01)    VALUE SPACE.
022900     05  IMP-DET-ESTADO        PIC X(10).
023000     05  IMP-DET-MOVTO         PIC -Z(8)9.99.
023100     05  FILLER               PIC X(01)    VALUE SPACE.
023200     05  IMP-DET-SALDODISP     PIC -Z(8)9.99.
023300
023400 01  IMP-FOOTER-CUENTA.
023500     05  FILLER          PIC X(20)    VALUE 'TOTAL CREDITOS: '.
023600     05  IMP-FOOT-CRED         PIC -Z(9)9.99.
023700     05  FILLER               PIC X(05)    VALUE SPACES.
023800     05  FILLER          PIC X(17)    VALUE 'TOTAL DEBITOS: '.
023900     05  IMP-FOOT-DEB          PIC -Z(9)9.99.
024000     05  FILLER               PIC X(05)    VALUE SPACES.
024100     05  FILLER               PIC X(17)    VALUE 'SALDO DISP.: '.
024200     05  IMP-FOOT-DISP         PIC -Z(9)9.99.
024300     05  FILLER               PIC X(24)    VALUE SPACES.
024400
024500 01  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024600
024700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024800 PROCEDURE DIVISION.
024900
025000 MAIN-PROGRAM-I.
025100
025200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
025300     IF WS-CORRIDA-OK
025400         PERFORM 6500-IMP-TITULO-I THRU 6500-IMP-TITULO-F
025500         PERFORM 2000-PROCESO-CUENTAS
025600             THRU 2000-PROCESO-CUENTAS-F
025700             VARYING IX-CTA FROM 1 BY 1
025800             UNTIL IX-CTA > WS-CTA-CANT
025900     END-IF
026000     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
026100
026200 MAIN-PROGRAM-F.  GOBACK.
026300
026400
026500*-----------------------------------------------------------------
026600*    LEE LOS PARAMETROS Y CARGA LOS TRES MAESTROS EN MEMORIA.
026700*    RECHAZA LA CORRIDA SI EL CLIENTE NO EXISTE O NO TIENE
026800*    NINGUNA CUENTA REGISTRADA.
026900*-----------------------------------------------------------------
027000 1000-INICIO-I.
027100
027200     SET WS-CORRIDA-OK TO TRUE
027300
027400     OPEN INPUT  PARAMETR
027500     IF FS-PARAM IS NOT EQUAL '00'
027600         DISPLAY '* ERROR EN OPEN PARAMETR = ' FS-PARAM
027700         MOVE 9999 TO RETURN-CODE
027800         SET WS-CORRIDA-RECHAZADA TO TRUE
027900     ELSE
028000         READ PARAMETR INTO WS-PARAMETROS
028100         CLOSE PARAMETR
028200     END-IF
028300
028400     IF WS-CORRIDA-OK
028500         OPEN INPUT CLIMAECK
028600         PERFORM 1100-CARGAR-CLIENTES
028700             THRU 1100-CARGAR-CLIENTES-F
028800             UNTIL FS-CLIECK = '10'
028900         CLOSE CLIMAECK
029000
029100         OPEN INPUT CTAMAECK
029200         PERFORM 1200-CARGAR-CUENTAS
029300             THRU 1200-CARGAR-CUENTAS-F
029400             UNTIL FS-CTAECK = '10'
029500         CLOSE CTAMAECK
029600
029700         OPEN INPUT MOVMAECK
029800         PERFORM 1300-CARGAR-MOVTOS
029900             THRU 1300-CARGAR-MOVTOS-F
030000             UNTIL FS-MOVECK = '10'
030100         CLOSE MOVMAECK
030200     END-IF
030300
030400     IF WS-CORRIDA-OK
030500         PERFORM 1400-VALIDAR-CLIENTE THRU 1400-VALIDAR-CLIENTE-F
030600     END-IF
030700
030800     IF WS-CORRIDA-OK
030900         MOVE WS-NOMBRE-CLIENTE(1:40) TO IMP-CLI-NOMBRE
031000         MOVE PARM-CLI-ID             TO IMP-CLI-CODIGO
031100         MOVE PARM-FEC-INI            TO WS-FEF-FECHA
031200         PERFORM 1450-FORMATEAR-FECHA
031300             THRU 1450-FORMATEAR-FECHA-F
031400         MOVE WS-FEC-AAAA-MM-DD       TO IMP-PER-INI
031500         MOVE PARM-FEC-FIN            TO WS-FEF-FECHA
031600         PERFORM 1450-FORMATEAR-FECHA
031700             THRU 1450-FORMATEAR-FECHA-F
031800         MOVE WS-FEC-AAAA-MM-DD       TO IMP-PER-FIN
031900     END-IF
032000
032100     IF WS-CORRIDA-OK
032200         OPEN OUTPUT LISTADO
032300         IF FS-LISTADO IS NOT EQUAL '00'
032400             DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
032500             MOVE 9999 TO RETURN-CODE
032600             SET WS-CORRIDA-RECHAZADA TO TRUE
032700         END-IF
032800     END-IF.
032900
033000 1000-INICIO-F.  EXIT.
033100
033200
033300*-----------------------------------------------------------------
033400 1100-CARGAR-CLIENTES.
033500
033600     READ CLIMAECK INTO CLIREG-REG
033700
033800     EVALUATE FS-CLIECK
033900         WHEN '00'
034000             ADD 1 TO WS-CLI-CANT
034100             MOVE CLI-ID   TO T-CLI-ID(WS-CLI-CANT)
034200             MOVE CLI-NAME TO T-CLI-NAME(WS-CLI-CANT)
034300         WHEN '10'
034400             CONTINUE
034500         WHEN OTHER
034600             DISPLAY '* ERROR EN LECTURA CLIMAECK = ' FS-CLIECK
034700             MOVE 9999 TO RETURN-CODE
034800             MOVE '10' TO FS-CLIECK
034900     END-EVALUATE.
035000
035100 1100-CARGAR-CLIENTES-F.  EXIT.
035200
035300
035400*-----------------------------------------------------------------
035500 1200-CARGAR-CUENTAS.
035600
035700     READ CTAMAECK INTO CTAREG-REG
035800
035900     EVALUATE FS-CTAECK
036000         WHEN '00'
036100             ADD 1 TO WS-CTA-CANT
036200             MOVE ACC-ID              TO T-ACC-ID(WS-CTA-CANT)
036300             MOVE ACC-NUMBER          TO T-ACC-NUMBER(WS-CTA-CANT)
036400             MOVE ACC-TYPE            TO T-ACC-TYPE(WS-CTA-CANT)
036500             MOVE ACC-INITIAL-BALANCE
036600                         TO T-ACC-INITIAL-BALANCE(WS-CTA-CANT)
036700             MOVE ACC-STATUS          TO T-ACC-STATUS(WS-CTA-CANT)
036800             MOVE ACC-CLIENT-ID    TO T-ACC-CLIENT-ID(WS-CTA-CANT)
036900         WHEN '10'
037000             CONTINUE
037100         WHEN OTHER
037200             DISPLAY '* ERROR EN LECTURA CTAMAECK = ' FS-CTAECK
037300             MOVE 9999 TO RETURN-CODE
037400             MOVE '10' TO FS-CTAECK
037500     END-EVALUATE.
037600
037700 1200-CARGAR-CUENTAS-F.  EXIT.
037800
037900
038000*-----------------------------------------------------------------
038100 1300-CARGAR-MOVTOS.
038200
038300     READ MOVMAECK INTO MOVREG-REG
038400
038500     EVALUATE FS-MOVECK
038600         WHEN '00'
038700             ADD 1 TO WS-MOV-CANT
038800             MOVE MOV-ID             TO T-MOV-ID(WS-MOV-CANT)
038900             MOVE MOV-DATE           TO T-MOV-DATE(WS-MOV-CANT)
039000             MOVE MOV-TYPE           TO T-MOV-TYPE(WS-MOV-CANT)
039100             MOVE MOV-VALUE          TO T-MOV-VALUE(WS-MOV-CANT)
039200             MOVE MOV-BALANCE        TO T-MOV-BALANCE(WS-MOV-CANT)
039300             MOVE MOV-ACCOUNT-ID  TO T-MOV-ACCOUNT-ID(WS-MOV-CANT)
039400         WHEN '10'
039500             CONTINUE
039600         WHEN OTHER
039700             DISPLAY '* ERROR EN LECTURA MOVMAECK = ' FS-MOVECK
039800             MOVE 9999 TO RETURN-CODE
039900             MOVE '10' TO FS-MOVECK
040000     END-EVALUATE.
040100
040200 1300-CARGAR-MOVTOS-F.  EXIT.
040300
040400
040500*-----------------------------------------------------------------
040600*    RECHAZA SI EL CLIENTE NO EXISTE O NO TIENE NINGUNA CUENTA.
040700*-----------------------------------------------------------------
040800 1400-VALIDAR-CLIENTE.
040900
041000     PERFORM 1410-BUSCAR-CLIENTE THRU 1410-BUSCAR-CLIENTE-F
041100         VARYING IX-CLI FROM 1 BY 1
041200         UNTIL IX-CLI > WS-CLI-CANT
041300            OR T-CLI-ID(IX-CLI) = PARM-CLI-ID
041400
041500     IF IX-CLI > WS-CLI-CANT
041600         DISPLAY '* RECHAZO CORRIDA - CLIENTE NO ENCONTRADO: '
041700                  PARM-CLI-ID
041800         SET WS-CORRIDA-RECHAZADA TO TRUE
041900     ELSE
042000         MOVE T-CLI-NAME(IX-CLI) TO WS-NOMBRE-CLIENTE
042100         MOVE IX-CLI             TO WS-IX-CLIENTE
042200
042300         PERFORM 1420-BUSCAR-CUENTA-CLI
042400             THRU 1420-BUSCAR-CUENTA-CLI-F
042500             VARYING IX-CTA FROM 1 BY 1
042600             UNTIL IX-CTA > WS-CTA-CANT
042700                OR T-ACC-CLIENT-ID(IX-CTA) = PARM-CLI-ID
042800
042900         IF IX-CTA > WS-CTA-CANT
043000             DISPLAY '* RECHAZO CORRIDA - CLIENTE SIN CUENTAS: '
043100                      PARM-CLI-ID
043200             SET WS-CORRIDA-RECHAZADA TO TRUE
043300         END-IF
043400     END-IF.
043500
043600 1400-VALIDAR-CLIENTE-F.  EXIT.
043700
043800 1410-BUSCAR-CLIENTE.  CONTINUE.
043900 1410-BUSCAR-CLIENTE-F.  EXIT.
044000
044100 1420-BUSCAR-CUENTA-CLI.  CONTINUE.
044200 1420-BUSCAR-CUENTA-CLI-F.  EXIT.
044300
044400
044500*-----------------------------------------------------------------
044600*    ARMA AAAA-MM-DD A PARTIR DE WS-FEF-FECHA PARA EL ENCABEZADO
044700*    DEL PERIODO DEL REPORTE.
044800*-----------------------------------------------------------------
044900 1450-FORMATEAR-FECHA.
045000
045100     MOVE SPACES         TO WS-FEC-AAAA-MM-DD
045200     MOVE WS-FEF-ANIO     TO WS-FEC-AAAA-MM-DD(1:4)
045300     MOVE '-'             TO WS-FEC-AAAA-MM-DD(5:1)
045400     MOVE WS-FEF-MES      TO WS-FEC-AAAA-MM-DD(6:2)
045500     MOVE '-'             TO WS-FEC-AAAA-MM-DD(8:1)
045600     MOVE WS-FEF-DIA      TO WS-FEC-AAAA-MM-DD(9:2).
045700
045800 1450-FORMATEAR-FECHA-F.  EXIT.
045900
046000
046100*-----------------------------------------------------------------
046200*    PROCESA UNA CUENTA DEL MAESTRO; SI NO ES DEL CLIENTE PEDIDO
046300*    SE SALTA. SELECCIONA LOS MOVIMIENTOS DEL PERIODO Y TOTALIZA.
046400*-----------------------------------------------------------------
046500 2000-PROCESO-CUENTAS.
046600
046700     IF T-ACC-CLIENT-ID(IX-CTA) = PARM-CLI-ID
046800         PERFORM 2100-SELECCIONAR-MOVTOS
046900             THRU 2100-SELECCIONAR-MOVTOS-F
047000         PERFORM 2900-IMPRIME-CORTE-CUENTA
047100             THRU 2900-IMPRIME-CORTE-CUENTA-F
047200     END-IF.
047300
047400 2000-PROCESO-CUENTAS-F.  EXIT.
047500
047600
047700*-----------------------------------------------------------------
047800*    RECORRE LOS MOVIMIENTOS DE LA CUENTA, EN ORDEN DE MOV-ID,
047900*    IMPRIMIENDO LOS QUE CAEN DENTRO DEL PERIODO Y ACUMULANDO
048000*    CREDITOS/DEBITOS. EL SALDO DISPONIBLE QUEDA EN EL ULTIMO
048100*    MOVIMIENTO SELECCIONADO, O EN EL SALDO DE APERTURA SI NO
048200*    HUBO NINGUNO.
048300*-----------------------------------------------------------------
048400 2100-SELECCIONAR-MOVTOS.
048500
048600     MOVE ZERO TO WS-TOT-CREDITOS
048700     MOVE ZERO TO WS-TOT-DEBITOS
048800     MOVE T-ACC-INITIAL-BALANCE(IX-CTA) TO WS-SALDO-DISPONIBLE
048900     SET WS-CTA-SIN-MOVTO TO TRUE
049000
049100     PERFORM 2200-TOTALIZAR-CUENTA THRU 2200-TOTALIZAR-CUENTA-F
049200         VARYING IX-MOV FROM 1 BY 1
049300         UNTIL IX-MOV > WS-MOV-CANT.
049400
049500 2100-SELECCIONAR-MOVTOS-F.  EXIT.
049600
049700
049800*-----------------------------------------------------------------
049900 2200-TOTALIZAR-CUENTA.
050000
050100     IF T-MOV-ACCOUNT-ID(IX-MOV) = T-ACC-ID(IX-CTA)
050200        AND T-MOV-DATE(IX-MOV) NOT < PARM-FEC-INI
050300        AND T-MOV-DATE(IX-MOV) NOT > PARM-FEC-FIN
050400         SET WS-CTA-TUVO-MOVTO TO TRUE
050500         IF T-MOV-VALUE(IX-MOV) > ZERO
050600             ADD T-MOV-VALUE(IX-MOV) TO WS-TOT-CREDITOS
050700         END-IF
050800         IF T-MOV-VALUE(IX-MOV) < ZERO
050900             COMPUTE WS-TOT-DEBITOS =
051000                     WS-TOT-DEBITOS - T-MOV-VALUE(IX-MOV)
051100         END-IF
051200         MOVE T-MOV-BALANCE(IX-MOV) TO WS-SALDO-DISPONIBLE
051300         PERFORM 2500-IMPRIME-DETALLE THRU 2500-IMPRIME-DETALLE-F
051400     END-IF.
051500
051600 2200-TOTALIZAR-CUENTA-F.  EXIT.
051700
051800
051900*-----------------------------------------------------------------
052000 2500-IMPRIME-DETALLE.
052100
052200     IF WS-CUENTA-LINEA > WS-LINEA-FIJA
052300         PERFORM 6500-IMP-TITULO-I THRU 6500-IMP-TITULO-F
052400     END-IF
052500
052600     MOVE SPACES              TO IMP-DETALLE
052700     MOVE T-MOV-DATE(IX-MOV)  TO IMP-DET-FECHA
052800     MOVE WS-NOMBRE-CLIENTE(1:30)
052900                              TO IMP-DET-CLIENTE
053000     MOVE T-ACC-NUMBER(IX-CTA)
053100                              TO IMP-DET-NUMCTA
053200     MOVE T-ACC-TYPE(IX-CTA)(1:10)
053300                              TO IMP-DET-TIPO
053400     MOVE T-ACC-INITIAL-BALANCE(IX-CTA)
053500                              TO IMP-DET-SALDOINI
053600     IF T-ACC-STATUS(IX-CTA) = 'A'
053700         MOVE 'ACTIVA'   TO IMP-DET-ESTADO
053800     ELSE
053900         MOVE 'INACTIVA' TO IMP-DET-ESTADO
054000     END-IF
054100     MOVE T-MOV-VALUE(IX-MOV)    TO IMP-DET-MOVTO
054200     MOVE WS-SALDO-DISPONIBLE    TO IMP-DET-SALDODISP
054300
054400     WRITE LISTADO-REC FROM IMP-DETALLE AFTER 1
054500     ADD 1 TO WS-CUENTA-LINEA.
054600
054700 2500-IMPRIME-DETALLE-F.  EXIT.
054800
054850*-----------------------------------------------------------------
054860*    CL0114 - CUANDO LA CUENTA NO TUVO MOVIMIENTOS EN EL PERIODO
054870*    NO HAY POSICION VALIDA DE WS-MOV-TABLA QUE MOSTRAR (IX-MOV
054880*    QUEDA EN WS-MOV-CANT + 1 AL SALIR DEL PERFORM VARYING DE
054890*    2100); SE IMPRIME LA LINEA DE DETALLE EN BLANCO, SOLO CON EL
054895*    SALDO DE APERTURA, SIN TOCAR T-MOV-TABLA(IX-MOV).
054900*-----------------------------------------------------------------
054910 2600-IMPRIME-SIN-MOVTO.
054920
054930     IF WS-CUENTA-LINEA > WS-LINEA-FIJA
054940         PERFORM 6500-IMP-TITULO-I THRU 6500-IMP-TITULO-F
054950     END-IF
054960
054970     MOVE SPACES              TO IMP-DETALLE
054980     MOVE SPACES              TO IMP-DET-FECHA
054990     MOVE WS-NOMBRE-CLIENTE(1:30)
055000                              TO IMP-DET-CLIENTE
055010     MOVE T-ACC-NUMBER(IX-CTA)
055020                              TO IMP-DET-NUMCTA
055030     MOVE T-ACC-TYPE(IX-CTA)(1:10)
055040                              TO IMP-DET-TIPO
055050     MOVE T-ACC-INITIAL-BALANCE(IX-CTA)
055060                              TO IMP-DET-SALDOINI
055070     IF T-ACC-STATUS(IX-CTA) = 'A'
055080         MOVE 'ACTIVA'   TO IMP-DET-ESTADO
055090     ELSE
055100         MOVE 'INACTIVA' TO IMP-DET-ESTADO
055110     END-IF
055120     MOVE ZERO                TO IMP-DET-MOVTO
055130     MOVE WS-SALDO-DISPONIBLE TO IMP-DET-SALDODISP
055140
055150     WRITE LISTADO-REC FROM IMP-DETALLE AFTER 1
055160     ADD 1 TO WS-CUENTA-LINEA.
055170
055180 2600-IMPRIME-SIN-MOVTO-F.  EXIT.
055190
055200
055210*-----------------------------------------------------------------
055220*    IMPRIME EL SUB-ENCABEZADO DE LA CUENTA, LOS ENCABEZADOS DE
055230*    COLUMNA Y EL PIE CON LOS TOTALES DE LA CUENTA.
055240*-----------------------------------------------------------------
055250 2900-IMPRIME-CORTE-CUENTA.
055500
055600     IF WS-CUENTA-LINEA > WS-LINEA-FIJA
055700         PERFORM 6500-IMP-TITULO-I THRU 6500-IMP-TITULO-F
055800     END-IF
055900
056000     MOVE SPACES               TO IMP-SUBT-CUENTA
056100     MOVE T-ACC-NUMBER(IX-CTA) TO IMP-SUB-NUMCTA
056200     MOVE T-ACC-TYPE(IX-CTA)   TO IMP-SUB-TIPCTA
056300     WRITE LISTADO-REC FROM WS-LINEA-BLANCA AFTER 1
056400     WRITE LISTADO-REC FROM IMP-SUBT-CUENTA AFTER 1
056500     WRITE LISTADO-REC FROM IMP-HEADER-COL  AFTER 1
056600     WRITE LISTADO-REC FROM WS-LINEA-GUION   AFTER 1
056700     ADD 4 TO WS-CUENTA-LINEA
056800
056900*    SI NO HUBO MOVIMIENTOS EN EL PERIODO, IGUAL SE MUESTRA LA
057000*    CUENTA CON SUS TOTALES EN CERO Y EL SALDO DE APERTURA. CL0114
057050*    NO SE USA 2500 PORQUE IX-MOV YA NO APUNTA A UNA POSICION
057060*    VALIDA DE WS-MOV-TABLA.
057100     IF WS-CTA-SIN-MOVTO
057200         PERFORM 2600-IMPRIME-SIN-MOVTO
057300             THRU 2600-IMPRIME-SIN-MOVTO-F
057400     END-IF
057500
057600     MOVE SPACES           TO IMP-FOOTER-CUENTA
057700     MOVE WS-TOT-CREDITOS  TO IMP-FOOT-CRED
057800     MOVE WS-TOT-DEBITOS   TO IMP-FOOT-DEB
057900     MOVE WS-SALDO-DISPONIBLE
058000                           TO IMP-FOOT-DISP
058100     WRITE LISTADO-REC FROM WS-LINEA-GUION     AFTER 1
058200     WRITE LISTADO-REC FROM IMP-FOOTER-CUENTA  AFTER 1
058300     ADD 2 TO WS-CUENTA-LINEA.
058400
058500 2900-IMPRIME-CORTE-CUENTA-F.  EXIT.
058600
058700
058800*-----------------------------------------------------------------
058900 6500-IMP-TITULO-I.
059000
059100     ADD 1 TO WS-CUENTA-PAGINA
059200     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
059300     MOVE 1 TO WS-CUENTA-LINEA
059400
059500     WRITE LISTADO-REC FROM IMP-TITULO  AFTER PAGE
059600     WRITE LISTADO-REC FROM IMP-CLIENTE AFTER 1
059700     WRITE LISTADO-REC FROM IMP-PERIODO AFTER 1
059800     WRITE LISTADO-REC FROM WS-LINEA-GUION AFTER 1
059900
060000     IF FS-LISTADO IS NOT EQUAL '00'
060100         DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
060200         MOVE 9999 TO RETURN-CODE
060300     END-IF.
060400
060500 6500-IMP-TITULO-F.  EXIT.
060600
060700
060800*-----------------------------------------------------------------
060900 9999-FINAL-I.
061000
061100     IF WS-CORRIDA-OK
061200         CLOSE LISTADO
061300     END-IF
061400
061500     DISPLAY '=============================================='
061600     DISPLAY 'PGMESTCT - ESTADO DE CUENTA - RESUMEN CORRIDA'
061700     IF WS-CORRIDA-OK
061800         DISPLAY '  CLIENTE PROCESADO ............ ' PARM-CLI-ID
061900         DISPLAY '  CUENTAS EN EL MAESTRO ......... ' WS-CTA-CANT
062000     ELSE
062100         DISPLAY '  CORRIDA RECHAZADA - VER MENSAJES ANTERIORES'
062200     END-IF
062300     DISPLAY '=============================================='.
062400
062500 9999-FINAL-F.  EXIT.
